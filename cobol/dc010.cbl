000100 IDENTIFICATION            DIVISION.
000110*================================
000120 PROGRAM-ID.               DC010.
000130 AUTHOR.                   V B COEN.
000140 INSTALLATION.             HOME SYSTEMS - PERSONAL PROJECTS.
000150 DATE-WRITTEN.             22/01/86.
000160 DATE-COMPILED.
000170 SECURITY.                 COPYRIGHT (C) 1986-2026 AND LATER, V B COEN.
000180*                          DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000190*                          LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000200*
000210*****************************************************************
000220*                                                               *
000230*                 PERSONAL DECISION-SUPPORT SYSTEM               *
000240*                      SCENARIO RUNNER (BATCH)                  *
000250*                                                               *
000260* PROGRAM :   DC010                                             *
000270*                                                               *
000280* FUNCTION:   READS THE CONFIG CARD FILE AND THE SCENARIO/TASK  *
000290*             CARD FILE, CLASSIFIES EACH SCENARIO AS NORMAL,    *
000300*             STRESSED OR OVERLOADED AGAINST THE CONFIGURED     *
000310*             THRESHOLDS, LOOKS UP THE DOWNGRADE RULES FOR THAT *
000320*             STATE, DERIVES THE GLOBAL PLANNING/EXECUTION      *
000330*             AUTHORITY, RUNS THE PLANNING ADVISOR WHEN TASKS   *
000340*             ARE ATTACHED AND PLANNING IS ALLOWED, WRITES A    *
000350*             REPORT BLOCK PER SCENARIO AND VALIDATES IT        *
000360*             AGAINST ANY EXPECTED RESULT ON THE CARD.          *
000370*                                                               *
000380* FILES   :   CONFIG      - CARD IMAGE, INPUT  (SEE WSDCCFG).   *
000390*             SCENARIOS   - CARD IMAGE, INPUT  (SEE WSDCSCN).   *
000400*             REPORT      - LINE SEQUENTIAL, OUTPUT.            *
000410*                                                               *
000420* CALLED MODULES:  NONE.                                        *
000430* FUNCTIONS USED:  NONE - SEE 9900 SERIES FOR HOME-GROWN EDIT   *
000440*                  AND DATE ARITHMETIC ROUTINES.                *
000450*                                                               *
000460* ERROR MESSAGES USED:                                          *
000470*             SY001 - SY004   SYSTEM WIDE.                      *
000480*             DC001 - DC006   PROGRAM SPECIFIC.                 *
000490*                                                               *
000500*****************************************************************
000510*             PROGRAM CHANGE LOG                                *
000520*             -------------------                               *
000530*                                                               *
000540*  DATE       BY    REQ      CHANGE DESCRIPTION                 *
000550*  --------   ----  -------  -------------------------------   *
000560*  22/01/86   VBC   -        CREATED.  FIRST CUT - NORMAL /     *
000570*                            OVERLOAD CLASSIFICATION ONLY, NO   *
000580*                            PLANNING ADVISOR YET.              *
000590*  04/06/87   VBC   -        ADDED STRESSED STATE AND THE       *
000600*                            DOWNGRADE RULE LOOKUP.             *
000610*  19/09/91   VBC   -        ADDED PLANNING ADVISOR (TASK       *
000620*                            VALIDATION, CLUSTERING, LOAD,      *
000630*                            CONFLICTS, PRIORITISATION).        *
000640*  11/02/94   VBC   -        ADDED SCENARIO EXPECTED-RESULT     *
000650*                            VALIDATION AND RUN CONTROL TOTALS. *
000660*  14/03/99   VBC   REQ-118  Y2K REVIEW.  TSK-DEADLINE ALREADY  *
000670*                            HELD AS CCYY-MM-DD, DATE ARITHMETIC*
000680*                            USES A 4 DIGIT YEAR THROUGHOUT.    *
000690*                            NO CHANGE REQUIRED.                *
000700*  02/11/03   VBC   REQ-144  CORRECTED CLUSTER WINDOW SCAN -    *
000710*                            WAS COMPARING CARD ORDER NOT       *
000720*                            DEADLINE ORDER.  NOW SORTS FIRST.  *
000730*  17/08/09   VBC   REQ-201  WIDENED CFG-RULE-STATE TO X(10)    *
000740*                            ALONG WITH THE COPYBOOK CHANGE.    *
000750*  09/11/25   VBC   REQ-340  REBUILT CONFIG/SCENARIO FILES AS   *
000760*                            CARD IMAGES (WSDCCFG/WSDCSCN),     *
000770*                            REPLACING THE OLD DIRECT FILES.    *
000780*  02/02/26   VBC   REQ-351  CONFIG VALIDATION NOW CHECKS EVERY *
000790*                            REQUIRED CARD IS PRESENT BEFORE    *
000800*                            ANY SCENARIO IS PROCESSED.         *
000810*                                                               *
000820*****************************************************************
000830*
000840 ENVIRONMENT               DIVISION.
000850*================================
000860 CONFIGURATION             SECTION.
000870 SOURCE-COMPUTER.          GENERIC-PC.
000880 OBJECT-COMPUTER.          GENERIC-PC.
000890 SPECIAL-NAMES.
000900     C01                   IS TOP-OF-FORM
000910     CLASS DC-SIGN-CLASS   IS "+", "-"
000920     UPSI-0 ON STATUS      IS WS-DEBUG-ON
000930            OFF STATUS     IS WS-DEBUG-OFF.
000940*
000950 INPUT-OUTPUT              SECTION.
000960 FILE-CONTROL.
000970     SELECT  CONFIG-FILE   ASSIGN TO "CONFIG"
000980                           ORGANIZATION LINE SEQUENTIAL
000990                           FILE STATUS  IS WS-CONFIG-STATUS.
001000*
001010     SELECT  SCENARIO-FILE ASSIGN TO "SCENARIOS"
001020                           ORGANIZATION LINE SEQUENTIAL
001030                           FILE STATUS  IS WS-SCENARIO-STATUS.
001040*
001050     SELECT  REPORT-FILE   ASSIGN TO "REPORT"
001060                           ORGANIZATION LINE SEQUENTIAL
001070                           FILE STATUS  IS WS-REPORT-STATUS.
001080*
001090 DATA                      DIVISION.
001100*================================
001110 FILE                      SECTION.
001120*
001130 FD  CONFIG-FILE.
001140     COPY "wsdccfg.cob".
001150*
001160 FD  SCENARIO-FILE.
001170     COPY "wsdcscn.cob".
001180*
001190 FD  REPORT-FILE.
001200 01  DC-REPORT-LINE        PIC X(80).
001210*
001220 WORKING-STORAGE           SECTION.
001230*-----------------------
001240 77  PROG-NAME             PIC X(14) VALUE "DC010 (2.02)".
001250*
001260 01  WS-FILE-STATUSES.
001270     03  WS-CONFIG-STATUS       PIC XX     VALUE "00".
001280         88  WS-CONFIG-EOF             VALUE "10".
001290     03  WS-SCENARIO-STATUS     PIC XX     VALUE "00".
001300         88  WS-SCENARIO-EOF           VALUE "10".
001310     03  WS-REPORT-STATUS       PIC XX     VALUE "00".
001315     03  FILLER                 PIC X(01) VALUE SPACE.
001320*
001330 01  WS-SWITCHES.
001340     03  WS-CONFIG-VALID-SW     PIC X      VALUE "Y".
001350         88  WS-CONFIG-VALID           VALUE "Y".
001360         88  WS-CONFIG-INVALID         VALUE "N".
001370     03  WS-SCENARIO-VALID-SW   PIC X      VALUE "Y".
001380         88  WS-SCENARIO-VALID         VALUE "Y".
001390         88  WS-SCENARIO-INVALID       VALUE "N".
001400     03  WS-TASKS-VALID-SW      PIC X      VALUE "Y".
001410         88  WS-TASKS-VALID            VALUE "Y".
001420         88  WS-TASKS-INVALID          VALUE "N".
001430     03  WS-CLUSTER-FOUND-SW    PIC X      VALUE "N".
001440         88  WS-CLUSTER-FOUND          VALUE "Y".
001450     03  WS-WINDOW-BROKE-SW     PIC X      VALUE "N".
001460         88  WS-WINDOW-BROKE           VALUE "Y".
001470     03  WS-LOAD-EXCEEDS-SW     PIC X      VALUE "N".
001480         88  WS-LOAD-EXCEEDS           VALUE "Y".
001490     03  WS-DUP-DATE-SW         PIC X      VALUE "N".
001500         88  WS-DUP-DATE-FOUND         VALUE "Y".
001510     03  WS-HAS-ADMIN-SW        PIC X      VALUE "N".
001520         88  WS-HAS-ADMIN              VALUE "Y".
001530     03  WS-HAS-RECS-SW         PIC X      VALUE "N".
001540         88  WS-HAS-RECOMMENDS         VALUE "Y".
001550     03  WS-LEAP-SW             PIC X      VALUE "N".
001560         88  WS-IS-LEAP                VALUE "Y".
001565     03  FILLER                 PIC X(01) VALUE SPACE.
001570*
001580 01  WS-RUN-TOTALS.
001590     03  WS-SCENARIOS-PROCESSED PIC 9(04) COMP VALUE ZERO.
001600     03  WS-SCENARIOS-PASSED    PIC 9(04) COMP VALUE ZERO.
001610     03  WS-SCENARIOS-FAILED    PIC 9(04) COMP VALUE ZERO.
001620     03  WS-MISMATCH-COUNT      PIC 9(04) COMP VALUE ZERO.
001625     03  FILLER                 PIC X(01) VALUE SPACE.
001630*
001640*    CONFIG VALUES LOADED FROM THE CONFIG FILE.
001650*
001660 01  WS-CONFIG-VALUES.
001670     03  WS-OVL-DEADLINES      PIC 9(03) VALUE ZERO.
001680     03  WS-OVL-DOMAINS        PIC 9(03) VALUE ZERO.
001690     03  WS-OVL-ENERGY         PIC 9(01) VALUE ZERO.
001700     03  WS-REC-DEADLINES      PIC 9(03) VALUE ZERO.
001710     03  WS-REC-DOMAINS        PIC 9(03) VALUE ZERO.
001720     03  WS-REC-ENERGY         PIC 9(01) VALUE ZERO.
001730     03  WS-OVL-ENERGY-X3      PIC 9(03) VALUE ZERO.
001735     03  FILLER                PIC X(01) VALUE SPACE.
001740*
001750 01  WS-RULE-TABLE-CTL.
001760     03  WS-RULE-COUNT         PIC 9(04) COMP VALUE ZERO.
001770     03  WS-RULE-ENTRY OCCURS 10 TIMES
001780                       INDEXED BY WS-RULE-IX.
001790         05  WS-RULE-STATE     PIC X(10).
001800         05  WS-RULE-TEXT      PIC X(60).
001805     03  FILLER                PIC X(01) VALUE SPACE.
001810*
001820 01  WS-ADVICE-TABLE-CTL.
001830     03  WS-ADVICE-COUNT       PIC 9(04) COMP VALUE ZERO.
001840     03  WS-ADVICE-ENTRY OCCURS 10 TIMES
001850                       PIC X(60).
001860*
001870     03  WS-STRESSED-RULE-CNT  PIC 9(04) COMP VALUE ZERO.
001880     03  WS-OVLOAD-RULE-CNT    PIC 9(04) COMP VALUE ZERO.
001885     03  FILLER                PIC X(01) VALUE SPACE.
001890*
001900*    WORK AREAS FOR THE SCENARIO CURRENTLY BEING PROCESSED.
001910*
001920 01  WS-SCENARIO-WORK.
001930     03  WS-ENERGY-SUM         PIC 9(02) VALUE ZERO.
001940     03  WS-AVG-ENERGY-DISP    PIC 9V9   VALUE ZERO.
001950     03  WS-COND-COUNT         PIC 9(01) VALUE ZERO.
001960     03  WS-STATE              PIC X(10) VALUE SPACES.
001970         88  WS-STATE-NORMAL           VALUE "NORMAL".
001980         88  WS-STATE-STRESSED         VALUE "STRESSED".
001990         88  WS-STATE-OVERLOADED       VALUE "OVERLOADED".
002000     03  WS-PLANNING           PIC X(07) VALUE SPACES.
002010     03  WS-EXECUTION          PIC X(07) VALUE SPACES.
002020     03  WS-MODE               PIC X(11) VALUE SPACES.
002030     03  WS-ACTIVE-RULE-COUNT  PIC 9(04) COMP VALUE ZERO.
002040*
002050     03  WS-TASK-COUNT         PIC 9(04) COMP VALUE ZERO.
002060     03  WS-TASK-ENTRY OCCURS 10 TIMES
002070                       INDEXED BY WS-TSK-IX.
002080         05  WS-TSK-NAME       PIC X(30).
002090         05  WS-TSK-DEADLINE   PIC X(10).
002100         05  WS-TSK-TYPE       PIC X(10).
002110*
002120     03  WS-SORT-DEADLINE OCCURS 10 TIMES
002130                       PIC X(10)
002140                       INDEXED BY WS-SRT-IX.
002150*
002160     03  WS-TASK-ERROR-TEXT    PIC X(60) VALUE SPACES.
002170*
002180     03  WS-CLUSTER-COUNT      PIC 9(04) COMP VALUE ZERO.
002190     03  WS-CLUSTER-START-TXT  PIC X(10) VALUE SPACES.
002200     03  WS-CLUSTER-END-TXT    PIC X(10) VALUE SPACES.
002210*
002220     03  WS-TYPE-DISTINCT-CNT  PIC 9(04) COMP VALUE ZERO.
002230     03  WS-TYPE-ENTRY OCCURS 10 TIMES
002240                       INDEXED BY WS-TYP-IX.
002250         05  WS-TYPE-NAME      PIC X(10).
002260         05  WS-TYPE-COUNT     PIC 9(04) COMP.
002270     03  WS-TOP-TYPE-NAME      PIC X(10) VALUE SPACES.
002280     03  WS-TOP-TYPE-COUNT     PIC 9(04) COMP VALUE ZERO.
002285     03  WS-TYP-IX-FOUND       PIC 9(04) COMP VALUE ZERO.
002287     03  FILLER                PIC X(01) VALUE SPACE.
002290*
002300*    DATE ARITHMETIC WORK AREA - SEE PARAS 0825 AND 0826.
002310*
002320 01  WS-DATE-WORK-TEXT         PIC X(10).
002330 01  WS-DATE-WORK-FIELDS REDEFINES WS-DATE-WORK-TEXT.
002340     03  WS-DATE-YYYY          PIC 9(04).
002350     03  FILLER                PIC X(01).
002360     03  WS-DATE-MM            PIC 9(02).
002370     03  FILLER                PIC X(01).
002380     03  WS-DATE-DD            PIC 9(02).
002390*
002400 01  WS-DAYS-NUMBER            PIC S9(09) COMP VALUE ZERO.
002410 01  WS-START-DAYS             PIC S9(09) COMP VALUE ZERO.
002420 01  WS-DAY-DIFF               PIC S9(09) COMP VALUE ZERO.
002430 01  WS-YM1                    PIC S9(09) COMP VALUE ZERO.
002440 01  WS-T1                     PIC S9(09) COMP VALUE ZERO.
002450 01  WS-T2                     PIC S9(09) COMP VALUE ZERO.
002460 01  WS-T3                     PIC S9(09) COMP VALUE ZERO.
002470 01  WS-LQ                     PIC S9(09) COMP VALUE ZERO.
002480 01  WS-LR4                    PIC S9(04) COMP VALUE ZERO.
002490 01  WS-LR100                  PIC S9(04) COMP VALUE ZERO.
002500 01  WS-LR400                  PIC S9(04) COMP VALUE ZERO.
002510 01  WS-MAX-DD                 PIC 9(02)   VALUE ZERO.
002520 01  WS-CI                     PIC S9(04) COMP VALUE ZERO.
002530 01  WS-CJ                     PIC S9(04) COMP VALUE ZERO.
002540*
002550*    CUMULATIVE DAYS BEFORE EACH MONTH (NON-LEAP YEAR).
002560*
002570 01  WS-CUM-MONTH-DAYS-LIST.
002580     03  FILLER                PIC 9(03)  VALUE 000.
002590     03  FILLER                PIC 9(03)  VALUE 031.
002600     03  FILLER                PIC 9(03)  VALUE 059.
002610     03  FILLER                PIC 9(03)  VALUE 090.
002620     03  FILLER                PIC 9(03)  VALUE 120.
002630     03  FILLER                PIC 9(03)  VALUE 151.
002640     03  FILLER                PIC 9(03)  VALUE 181.
002650     03  FILLER                PIC 9(03)  VALUE 212.
002660     03  FILLER                PIC 9(03)  VALUE 243.
002670     03  FILLER                PIC 9(03)  VALUE 273.
002680     03  FILLER                PIC 9(03)  VALUE 304.
002690     03  FILLER                PIC 9(03)  VALUE 334.
002700 01  WS-CUM-MONTH-DAYS REDEFINES WS-CUM-MONTH-DAYS-LIST.
002710     03  WS-CUM-DAYS OCCURS 12 TIMES PIC 9(03).
002720*
002730*    MAXIMUM DAYS IN EACH MONTH (NON-LEAP YEAR).
002740*
002750 01  WS-MONTH-MAX-LIST.
002760     03  FILLER                PIC 9(02)  VALUE 31.
002770     03  FILLER                PIC 9(02)  VALUE 28.
002780     03  FILLER                PIC 9(02)  VALUE 31.
002790     03  FILLER                PIC 9(02)  VALUE 30.
002800     03  FILLER                PIC 9(02)  VALUE 31.
002810     03  FILLER                PIC 9(02)  VALUE 30.
002820     03  FILLER                PIC 9(02)  VALUE 31.
002830     03  FILLER                PIC 9(02)  VALUE 31.
002840     03  FILLER                PIC 9(02)  VALUE 30.
002850     03  FILLER                PIC 9(02)  VALUE 31.
002860     03  FILLER                PIC 9(02)  VALUE 30.
002870     03  FILLER                PIC 9(02)  VALUE 31.
002880 01  WS-MONTH-MAX REDEFINES WS-MONTH-MAX-LIST.
002890     03  WS-MONTH-MAX-DAYS OCCURS 12 TIMES PIC 9(02).
002900*
002910*    ABBREVIATED MONTH NAMES FOR THE CLUSTERING MESSAGE.
002920*
002930 01  WS-MONTH-ABBREV-LIST.
002940     03  FILLER                PIC X(03)  VALUE "Jan".
002950     03  FILLER                PIC X(03)  VALUE "Feb".
002960     03  FILLER                PIC X(03)  VALUE "Mar".
002970     03  FILLER                PIC X(03)  VALUE "Apr".
002980     03  FILLER                PIC X(03)  VALUE "May".
002990     03  FILLER                PIC X(03)  VALUE "Jun".
003000     03  FILLER                PIC X(03)  VALUE "Jul".
003010     03  FILLER                PIC X(03)  VALUE "Aug".
003020     03  FILLER                PIC X(03)  VALUE "Sep".
003030     03  FILLER                PIC X(03)  VALUE "Oct".
003040     03  FILLER                PIC X(03)  VALUE "Nov".
003050     03  FILLER                PIC X(03)  VALUE "Dec".
003060 01  WS-MONTH-ABBREV REDEFINES WS-MONTH-ABBREV-LIST.
003070     03  WS-MONTH-ABBR OCCURS 12 TIMES PIC X(03).
003080*
003090*    GENERAL PURPOSE DIGIT-STRING EDIT ROUTINE - SEE 9900.
003100*
003110 01  WS-DIGIT-CHARS            PIC X(10) VALUE "0123456789".
003120 01  WS-EDIT-INPUT             PIC 9(04) COMP VALUE ZERO.
003130 01  WS-EDIT-OUTPUT            PIC X(03) VALUE SPACES.
003140 01  WS-ED-HUNDREDS            PIC 9(01) VALUE ZERO.
003150 01  WS-ED-TENS                PIC 9(01) VALUE ZERO.
003160 01  WS-ED-UNITS               PIC 9(01) VALUE ZERO.
003170 01  WS-ED-REM                 PIC 9(02) VALUE ZERO.
003180*
003190*    SHARED SCRATCH FIELDS FOR REPORT LINE BUILDING.
003200*
003210 01  WS-NUM-A                  PIC X(03) VALUE SPACES.
003220 01  WS-NUM-B                  PIC X(03) VALUE SPACES.
003230 01  WS-AVG-TEXT               PIC X(03) VALUE SPACES.
003240 01  WS-FIELD-A                PIC X(21) VALUE SPACES.
003250 01  WS-FIELD-B                PIC X(11) VALUE SPACES.
003251 01  WS-CLU-START-MON          PIC X(03) VALUE SPACES.
003252 01  WS-CLU-START-DAY          PIC X(02) VALUE SPACES.
003253 01  WS-CLU-END-MON            PIC X(03) VALUE SPACES.
003254 01  WS-CLU-END-DAY            PIC X(02) VALUE SPACES.
003260*
003270 01  ERROR-MESSAGES.
003280     03  SY001           PIC X(48) VALUE
003290         "SY001 CONFIG FILE MISSING OR WILL NOT OPEN -".
003300     03  SY002           PIC X(48) VALUE
003310         "SY002 SCENARIO FILE MISSING OR WILL NOT OPEN -".
003320     03  SY003           PIC X(48) VALUE
003330         "SY003 REPORT FILE WILL NOT OPEN -".
003340     03  SY004           PIC X(32) VALUE
003350         "SY004 ABORTING RUN - SEE ABOVE.".
003360     03  DC001           PIC X(46) VALUE
003370         "DC001 CONFIGURATION ERROR - THRESHOLD CARD".
003380     03  DC002           PIC X(53) VALUE
003390         "DC002 CONFIGURATION ERROR - NO RULE CARD FOR STATE".
003400     03  DC003           PIC X(48) VALUE
003410         "DC003 CONFIGURATION ERROR - NO ADVICE CARD".
003420     03  DC004           PIC X(42) VALUE
003430         "DC004 UNEXPECTED END OF SCENARIO FILE -".
003440     03  DC005           PIC X(36) VALUE
003450         "DC005 UNKNOWN CONFIG CARD TYPE -".
003455     03  FILLER          PIC X(01) VALUE SPACE.
003460*
003470 PROCEDURE DIVISION.
003480*================================
003490*
003500 0000-MAIN-LINE.
003510     PERFORM 0100-INITIALIZE          THRU 0100-EXIT.
003520     IF      WS-CONFIG-VALID
003530             PERFORM 0200-PROCESS-SCENARIOS THRU 0200-EXIT
003540                     UNTIL WS-SCENARIO-EOF
003550     END-IF.
003560     PERFORM 1000-END-OF-JOB          THRU 1000-EXIT.
003570     STOP    RUN.
003580*
003590 0100-INITIALIZE.
003600     IF      WS-DEBUG-ON
003610             DISPLAY PROG-NAME " STARTING"
003620     END-IF.
003630     OPEN    INPUT  CONFIG-FILE.
003640     IF      WS-CONFIG-STATUS NOT = "00"
003650             DISPLAY SY001 WS-CONFIG-STATUS
003660             DISPLAY SY004
003670             SET     WS-CONFIG-INVALID TO TRUE
003680             GO TO   0100-EXIT
003690     END-IF.
003700     PERFORM 0120-READ-CONFIG-RECORDS THRU 0120-EXIT
003710             UNTIL WS-CONFIG-EOF.
003720     CLOSE   CONFIG-FILE.
003730     PERFORM 0160-VALIDATE-CONFIG     THRU 0160-EXIT.
003740     IF      WS-CONFIG-INVALID
003750             GO TO 0100-EXIT
003760     END-IF.
003770     OPEN    INPUT  SCENARIO-FILE.
003780     IF      WS-SCENARIO-STATUS NOT = "00"
003790             DISPLAY SY002 WS-SCENARIO-STATUS
003800             DISPLAY SY004
003810             SET     WS-CONFIG-INVALID TO TRUE
003820             GO TO   0100-EXIT
003830     END-IF.
003840     OPEN    OUTPUT REPORT-FILE.
003850     IF      WS-REPORT-STATUS NOT = "00"
003860             DISPLAY SY003 WS-REPORT-STATUS
003870             DISPLAY SY004
003880             SET     WS-CONFIG-INVALID TO TRUE
003890             CLOSE   SCENARIO-FILE
003900     END-IF.
003910 0100-EXIT.
003920     EXIT.
003930*
003940 0120-READ-CONFIG-RECORDS.
003950     READ    CONFIG-FILE
003960             AT END SET WS-CONFIG-EOF TO TRUE
003970     END-READ.
003980     IF      NOT WS-CONFIG-EOF
003990             PERFORM 0130-STORE-CONFIG-RECORD THRU 0130-EXIT
004000     END-IF.
004010 0120-EXIT.
004020     EXIT.
004030*
004040 0130-STORE-CONFIG-RECORD.
004050     EVALUATE TRUE
004060         WHEN CFG-IS-THRESHOLD-CARD
004070             MOVE CFG-OVL-DEADLINES TO WS-OVL-DEADLINES
004080             MOVE CFG-OVL-DOMAINS   TO WS-OVL-DOMAINS
004090             MOVE CFG-OVL-ENERGY    TO WS-OVL-ENERGY
004100             MOVE CFG-REC-DEADLINES TO WS-REC-DEADLINES
004110             MOVE CFG-REC-DOMAINS   TO WS-REC-DOMAINS
004120             MOVE CFG-REC-ENERGY    TO WS-REC-ENERGY
004130             SET  WS-CONFIG-VALID   TO TRUE
004140         WHEN CFG-IS-RULE-CARD
004150             ADD  1 TO WS-RULE-COUNT
004160             MOVE CFG-RULE-STATE
004170                  TO WS-RULE-STATE (WS-RULE-COUNT)
004180             MOVE CFG-RULE-TEXT
004190                  TO WS-RULE-TEXT  (WS-RULE-COUNT)
004200             IF   CFG-RULE-STATE = "STRESSED"
004210                  ADD 1 TO WS-STRESSED-RULE-CNT
004220             END-IF
004230             IF   CFG-RULE-STATE = "OVERLOADED"
004240                  ADD 1 TO WS-OVLOAD-RULE-CNT
004250             END-IF
004260         WHEN CFG-IS-ADVICE-CARD
004270             ADD  1 TO WS-ADVICE-COUNT
004280             MOVE CFG-ADVICE-TEXT
004290                  TO WS-ADVICE-ENTRY (WS-ADVICE-COUNT)
004300         WHEN OTHER
004310             DISPLAY DC005 CFG-CARD-TYPE
004320     END-EVALUATE.
004330 0130-EXIT.
004340     EXIT.
004350*
004360 0160-VALIDATE-CONFIG.
004370*    THE THRESHOLD CARD HAS ALREADY SET WS-CONFIG-VALID-SW TO "Y"
004380*    IF IT WAS READ; CHECK IT, THE RULE CARDS AND ADVICE CARDS ARE
004390*    ALL PRESENT BEFORE ANY SCENARIO IS PROCESSED.
004400     IF      WS-CONFIG-INVALID
004410             DISPLAY DC001
004420             DISPLAY SY004
004430             GO TO 0160-EXIT
004440     END-IF.
004450     IF      WS-STRESSED-RULE-CNT = ZERO
004460             DISPLAY DC002 "STRESSED"
004470             DISPLAY SY004
004480             SET     WS-CONFIG-INVALID TO TRUE
004490             GO TO   0160-EXIT
004500     END-IF.
004510     IF      WS-OVLOAD-RULE-CNT = ZERO
004520             DISPLAY DC002 "OVERLOADED"
004530             DISPLAY SY004
004540             SET     WS-CONFIG-INVALID TO TRUE
004550             GO TO   0160-EXIT
004560     END-IF.
004570     IF      WS-ADVICE-COUNT = ZERO
004580             DISPLAY DC003
004590             DISPLAY SY004
004600             SET     WS-CONFIG-INVALID TO TRUE
004610     END-IF.
004620 0160-EXIT.
004630     EXIT.
004640*
004650 0200-PROCESS-SCENARIOS.
004660     PERFORM 0210-READ-SCENARIO-HEADER THRU 0210-EXIT.
004670     IF      NOT WS-SCENARIO-EOF
004680             PERFORM 0220-READ-TASK-CARDS   THRU 0220-EXIT
004690             PERFORM 0230-PROCESS-ONE-SCENARIO THRU 0230-EXIT
004700     END-IF.
004710 0200-EXIT.
004720     EXIT.
004730*
004740 0210-READ-SCENARIO-HEADER.
004750     READ    SCENARIO-FILE
004760             AT END SET WS-SCENARIO-EOF TO TRUE
004770     END-READ.
004780 0210-EXIT.
004790     EXIT.
004800*
004810 0220-READ-TASK-CARDS.
004820     MOVE    ZERO TO WS-TASK-COUNT.
004830     PERFORM 0221-READ-ONE-TASK-CARD THRU 0221-EXIT
004840             VARYING WS-TSK-IX FROM 1 BY 1
004850             UNTIL   WS-TSK-IX > SCN-TASK-COUNT.
004860 0220-EXIT.
004870     EXIT.
004880*
004890 0221-READ-ONE-TASK-CARD.
004900     READ    SCENARIO-FILE
004910             AT END
004920                 DISPLAY DC004 SCN-NAME
004930                 SET     WS-SCENARIO-EOF TO TRUE
004940     END-READ.
004950     IF      NOT WS-SCENARIO-EOF
004960             ADD  1                TO WS-TASK-COUNT
004970             MOVE TSK-NAME         TO WS-TSK-NAME     (WS-TSK-IX)
004980             MOVE TSK-DEADLINE     TO WS-TSK-DEADLINE (WS-TSK-IX)
004990             MOVE TSK-TYPE         TO WS-TSK-TYPE     (WS-TSK-IX)
005000     END-IF.
005010 0221-EXIT.
005020     EXIT.
005030*
005040 0230-PROCESS-ONE-SCENARIO.
005050     ADD     1 TO WS-SCENARIOS-PROCESSED.
005060     MOVE    ZERO   TO WS-ACTIVE-RULE-COUNT.
005070     PERFORM 0300-VALIDATE-SCENARIO   THRU 0300-EXIT.
005080     IF      WS-SCENARIO-VALID
005090             PERFORM 0400-EVALUATE-STATE     THRU 0400-EXIT
005100             PERFORM 0500-LOOKUP-ACTIVE-RULES THRU 0500-EXIT
005110             PERFORM 0700-DERIVE-AUTHORITY   THRU 0700-EXIT
005120             PERFORM 0760-WRITE-SCENARIO-REPORT THRU 0760-EXIT
005130             IF   WS-TASK-COUNT > ZERO
005140                  PERFORM 0800-RUN-PLANNING-ADVISOR THRU 0800-EXIT
005150             END-IF
005160             IF   SCN-EXP-STATE NOT = SPACES
005170                  PERFORM 0900-VALIDATE-EXPECTED THRU 0900-EXIT
005180             END-IF
005190     ELSE
005200             PERFORM 0770-WRITE-ERROR-REPORT THRU 0770-EXIT
005210             ADD  1 TO WS-SCENARIOS-FAILED
005220     END-IF.
005230 0230-EXIT.
005240     EXIT.
005250*
005260*    INPUT VALIDATION.  FIXED-DEADLINE AND DOMAIN COUNTS ARE HELD
005270*    IN UNSIGNED PIC 9 FIELDS SO THE ">= ZERO" RULE IS ENFORCED BY
005280*    THE PICTURE CLAUSE ITSELF; ONLY THE ENERGY RANGE CAN ACTUALLY
005290*    FAIL ON A CARD IMAGE AND SO IS THE ONLY CHECK CODED HERE.
005300*
005310 0300-VALIDATE-SCENARIO.
005320     SET     WS-SCENARIO-VALID TO TRUE.
005330     IF      SCN-ENERGY-1 < 1 OR > 5
005340             MOVE "1" TO WS-FIELD-A
005350             MOVE SCN-ENERGY-1 TO WS-NUM-A
005360             SET  WS-SCENARIO-INVALID TO TRUE
005370     ELSE
005380     IF      SCN-ENERGY-2 < 1 OR > 5
005390             MOVE "2" TO WS-FIELD-A
005400             MOVE SCN-ENERGY-2 TO WS-NUM-A
005410             SET  WS-SCENARIO-INVALID TO TRUE
005420     ELSE
005430     IF      SCN-ENERGY-3 < 1 OR > 5
005440             MOVE "3" TO WS-FIELD-A
005450             MOVE SCN-ENERGY-3 TO WS-NUM-A
005460             SET  WS-SCENARIO-INVALID TO TRUE
005470     END-IF END-IF END-IF.
005480 0300-EXIT.
005490     EXIT.
005500*
005510 0400-EVALUATE-STATE.
005520     PERFORM 0420-COMPUTE-AVERAGE-ENERGY THRU 0420-EXIT.
005530     MOVE    ZERO TO WS-COND-COUNT.
005540     COMPUTE WS-OVL-ENERGY-X3 = WS-OVL-ENERGY * 3.
005550     IF      SCN-DEADLINES >= WS-OVL-DEADLINES
005560             ADD 1 TO WS-COND-COUNT
005570     END-IF.
005580     IF      SCN-DOMAINS >= WS-OVL-DOMAINS
005590             ADD 1 TO WS-COND-COUNT
005600     END-IF.
005610     IF      WS-ENERGY-SUM <= WS-OVL-ENERGY-X3
005620             ADD 1 TO WS-COND-COUNT
005630     END-IF.
005640     EVALUATE WS-COND-COUNT
005650         WHEN 0     MOVE "NORMAL"     TO WS-STATE
005660         WHEN 1     MOVE "STRESSED"   TO WS-STATE
005670         WHEN OTHER MOVE "OVERLOADED" TO WS-STATE
005680     END-EVALUATE.
005690 0400-EXIT.
005700     EXIT.
005710*
005720 0420-COMPUTE-AVERAGE-ENERGY.
005730     COMPUTE WS-ENERGY-SUM = SCN-ENERGY-1 + SCN-ENERGY-2
005740                           + SCN-ENERGY-3.
005750     COMPUTE WS-AVG-ENERGY-DISP ROUNDED = WS-ENERGY-SUM / 3.
005760 0420-EXIT.
005770     EXIT.
005780*
005790 0500-LOOKUP-ACTIVE-RULES.
005800     MOVE    ZERO TO WS-ACTIVE-RULE-COUNT.
005810     IF      NOT WS-STATE-NORMAL
005820             PERFORM 0510-COPY-MATCHING-RULES THRU 0510-EXIT
005830                     VARYING WS-RULE-IX FROM 1 BY 1
005840                     UNTIL   WS-RULE-IX > WS-RULE-COUNT
005850     END-IF.
005860 0500-EXIT.
005870     EXIT.
005880*
005890 0510-COPY-MATCHING-RULES.
005900     IF      WS-RULE-STATE (WS-RULE-IX) = WS-STATE
005910             ADD  1 TO WS-ACTIVE-RULE-COUNT
005920     END-IF.
005930 0510-EXIT.
005940     EXIT.
005950*
005960 0700-DERIVE-AUTHORITY.
005970     EVALUATE WS-STATE
005980         WHEN "NORMAL"
005990             MOVE "ALLOWED" TO WS-PLANNING
006000             MOVE "NORMAL"  TO WS-MODE
006010         WHEN OTHER
006020             MOVE "DENIED"  TO WS-PLANNING
006030             MOVE "CONTAINMENT" TO WS-MODE
006040     END-EVALUATE.
006050     MOVE    "DENIED" TO WS-EXECUTION.
006060 0700-EXIT.
006070     EXIT.
006080*
006090 0760-WRITE-SCENARIO-REPORT.
006100     MOVE    SPACES TO DC-REPORT-LINE.
006110     STRING  "SCENARIO: " DELIMITED BY SIZE
006120             SCN-NAME     DELIMITED BY SIZE
006130             INTO DC-REPORT-LINE.
006140     WRITE   DC-REPORT-LINE.
006150     MOVE    SPACES TO DC-REPORT-LINE.
006160     STRING  "STATE: "  DELIMITED BY SIZE
006170             WS-STATE   DELIMITED BY SIZE
006180             INTO DC-REPORT-LINE.
006190     WRITE   DC-REPORT-LINE.
006200     MOVE    "AUTHORITY:" TO DC-REPORT-LINE.
006210     WRITE   DC-REPORT-LINE.
006220     MOVE    SPACES TO DC-REPORT-LINE.
006230     STRING  "- planning: " DELIMITED BY SIZE
006240             WS-PLANNING    DELIMITED BY SIZE
006250             INTO DC-REPORT-LINE.
006260     WRITE   DC-REPORT-LINE.
006270     MOVE    SPACES TO DC-REPORT-LINE.
006280     STRING  "- execution: " DELIMITED BY SIZE
006290             WS-EXECUTION    DELIMITED BY SIZE
006300             INTO DC-REPORT-LINE.
006310     WRITE   DC-REPORT-LINE.
006320     MOVE    SPACES TO DC-REPORT-LINE.
006330     STRING  "MODE: "  DELIMITED BY SIZE
006340             WS-MODE    DELIMITED BY SIZE
006350             INTO DC-REPORT-LINE.
006360     WRITE   DC-REPORT-LINE.
006370     MOVE    "ACTIVE RULES:" TO DC-REPORT-LINE.
006380     WRITE   DC-REPORT-LINE.
006390     IF      WS-ACTIVE-RULE-COUNT = ZERO
006400             MOVE "(none)" TO DC-REPORT-LINE
006410             WRITE DC-REPORT-LINE
006420     ELSE
006430             PERFORM 0765-WRITE-ONE-RULE THRU 0765-EXIT
006440                     VARYING WS-RULE-IX FROM 1 BY 1
006450                     UNTIL   WS-RULE-IX > WS-RULE-COUNT
006460     END-IF.
006470 0760-EXIT.
006480     EXIT.
006490*
006500 0765-WRITE-ONE-RULE.
006510     IF      WS-RULE-STATE (WS-RULE-IX) = WS-STATE
006520             MOVE SPACES TO DC-REPORT-LINE
006530             STRING "- " DELIMITED BY SIZE
006540                    WS-RULE-TEXT (WS-RULE-IX) DELIMITED BY SIZE
006550                    INTO DC-REPORT-LINE
006560             WRITE  DC-REPORT-LINE
006570     END-IF.
006580 0765-EXIT.
006590     EXIT.
006600*
006610 0770-WRITE-ERROR-REPORT.
006620     MOVE    SPACES TO DC-REPORT-LINE.
006630     STRING  "SCENARIO: " DELIMITED BY SIZE
006640             SCN-NAME     DELIMITED BY SIZE
006650             INTO DC-REPORT-LINE.
006660     WRITE   DC-REPORT-LINE.
006670     MOVE    SPACES TO DC-REPORT-LINE.
006680     STRING  "ERROR: Invalid energy score at position "
006690                 DELIMITED BY SIZE
006700             WS-FIELD-A DELIMITED BY SPACE
006710             INTO DC-REPORT-LINE.
006720     WRITE   DC-REPORT-LINE.
006730     MOVE    SPACES TO DC-REPORT-LINE.
006740     STRING  "Details: Value " DELIMITED BY SIZE
006750             WS-NUM-A         DELIMITED BY SPACE
006760             " is outside the allowed range" DELIMITED BY SIZE
006770             INTO DC-REPORT-LINE.
006780     WRITE   DC-REPORT-LINE.
006790     MOVE    "Expected: Integer between 1 and 5" TO DC-REPORT-LINE.
006800     WRITE   DC-REPORT-LINE.
006810 0770-EXIT.
006820     EXIT.
006830*
006840 0800-RUN-PLANNING-ADVISOR.
006850     MOVE    SPACES TO DC-REPORT-LINE.
006860     WRITE   DC-REPORT-LINE.
006870     IF      WS-PLANNING = "DENIED"
006880             MOVE "ADVICE BLOCKED" TO DC-REPORT-LINE
006890             WRITE DC-REPORT-LINE
006900             MOVE "Reason: Planning forbidden by Decision Core"
006910                  TO DC-REPORT-LINE
006920             WRITE DC-REPORT-LINE
006930     ELSE
006940             MOVE "PLANNING ADVISORY:" TO DC-REPORT-LINE
006950             WRITE DC-REPORT-LINE
006960             PERFORM 0810-VALIDATE-TASKS THRU 0810-EXIT
006970             IF   WS-TASKS-VALID
006980                  PERFORM 0820-FIND-CLUSTER         THRU 0820-EXIT
006990                  PERFORM 0830-CHECK-COGNITIVE-LOAD THRU 0830-EXIT
007000                  PERFORM 0840-CHECK-CONFLICTS      THRU 0840-EXIT
007010                  PERFORM 0850-BUILD-PRIORITIES     THRU 0850-EXIT
007020                  PERFORM 0860-WRITE-ADVISORY-LINES THRU 0860-EXIT
007030             ELSE
007040                  MOVE SPACES TO DC-REPORT-LINE
007050                  STRING "- " DELIMITED BY SIZE
007060                         WS-TASK-ERROR-TEXT DELIMITED BY SIZE
007070                         INTO DC-REPORT-LINE
007080                  WRITE DC-REPORT-LINE
007090             END-IF
007100     END-IF.
007110 0800-EXIT.
007120     EXIT.
007130*
007140 0810-VALIDATE-TASKS.
007150     SET     WS-TASKS-VALID TO TRUE.
007160     PERFORM 0812-VALIDATE-ONE-TASK THRU 0812-EXIT
007170             VARYING WS-TSK-IX FROM 1 BY 1
007180             UNTIL   WS-TSK-IX > WS-TASK-COUNT
007190             OR      WS-TASKS-INVALID.
007200 0810-EXIT.
007210     EXIT.
007220*
007230 0812-VALIDATE-ONE-TASK.
007240     IF      WS-TSK-NAME (WS-TSK-IX)     = SPACES
007250        OR   WS-TSK-DEADLINE (WS-TSK-IX) = SPACES
007260        OR   WS-TSK-TYPE (WS-TSK-IX)     = SPACES
007270             MOVE "Invalid task: missing name/deadline/type"
007280                  TO WS-TASK-ERROR-TEXT
007290             SET  WS-TASKS-INVALID TO TRUE
007300             GO TO 0812-EXIT
007310     END-IF.
007320     MOVE    WS-TSK-DEADLINE (WS-TSK-IX) TO WS-DATE-WORK-TEXT.
007330     PERFORM 0814-CHECK-DATE-FORMAT THRU 0814-EXIT.
007340     IF      NOT WS-TASKS-VALID
007350             MOVE SPACES TO WS-TASK-ERROR-TEXT
007360             STRING "Invalid deadline format: expected YYYY-MM-DD"
007370                    ", got '" DELIMITED BY SIZE
007380                    WS-TSK-DEADLINE (WS-TSK-IX) DELIMITED BY SIZE
007390                    "'" DELIMITED BY SIZE
007400                    INTO WS-TASK-ERROR-TEXT
007410     END-IF.
007420 0812-EXIT.
007430     EXIT.
007440*
007450*    CALENDAR-DATE FORMAT CHECK FOR WS-DATE-WORK-TEXT.  SETS
007460*    WS-TASKS-INVALID (NOT JUST THIS TASK) ON FAILURE SO THE
007470*    ADVISORY ABORTS, PER THE PLANNING ADVISOR RULE.
007480*
007490 0814-CHECK-DATE-FORMAT.
007500     IF      WS-DATE-WORK-TEXT (5:1) NOT = "-"
007510        OR   WS-DATE-WORK-TEXT (8:1) NOT = "-"
007520             SET WS-TASKS-INVALID TO TRUE
007530             GO TO 0814-EXIT
007540     END-IF.
007550     IF      WS-DATE-YYYY NOT NUMERIC
007560        OR   WS-DATE-MM   NOT NUMERIC
007570        OR   WS-DATE-DD   NOT NUMERIC
007580             SET WS-TASKS-INVALID TO TRUE
007590             GO TO 0814-EXIT
007600     END-IF.
007610     IF      WS-DATE-MM < 1 OR > 12
007620             SET WS-TASKS-INVALID TO TRUE
007630             GO TO 0814-EXIT
007640     END-IF.
007650     PERFORM 0826-CHECK-LEAP THRU 0826-EXIT.
007660     MOVE    WS-MONTH-MAX-DAYS (WS-DATE-MM) TO WS-MAX-DD.
007670     IF      WS-DATE-MM = 2 AND WS-IS-LEAP
007680             MOVE 29 TO WS-MAX-DD
007690     END-IF.
007700     IF      WS-DATE-DD < 1 OR > WS-MAX-DD
007710             SET WS-TASKS-INVALID TO TRUE
007720     END-IF.
007730 0814-EXIT.
007740     EXIT.
007750*
007760*    DEADLINE CLUSTERING.  ISO DATES OF EQUAL LENGTH SORT
007770*    CORRECTLY AS PLAIN TEXT, SO THE SORTED COPY IS BUILT WITH A
007780*    SIMPLE EXCHANGE SORT ON THE TEXT FIELD ITSELF; ONLY THE
007790*    WINDOW WIDTH CHECK NEEDS TRUE DAY ARITHMETIC.
007800*
007810 0820-FIND-CLUSTER.
007820     SET     WS-CLUSTER-FOUND-SW TO "N".
007830     IF      WS-TASK-COUNT < 3
007840             GO TO 0820-EXIT
007850     END-IF.
007860     PERFORM 0821-SORT-DEADLINES THRU 0821-EXIT.
007870     PERFORM 0822-SCAN-START THRU 0822-EXIT
007880             VARYING WS-CI FROM 1 BY 1
007890             UNTIL   WS-CI > WS-TASK-COUNT - 2
007900             OR      WS-CLUSTER-FOUND.
007910 0820-EXIT.
007920     EXIT.
007930*
007940 0821-SORT-DEADLINES.
007950     PERFORM 0821A-COPY-DEADLINE THRU 0821A-EXIT
007960             VARYING WS-SRT-IX FROM 1 BY 1
007970             UNTIL   WS-SRT-IX > WS-TASK-COUNT.
007980     PERFORM 0821B-SORT-PASS THRU 0821B-EXIT
007990             VARYING WS-CI FROM 1 BY 1
008000             UNTIL   WS-CI > WS-TASK-COUNT - 1.
008010 0821-EXIT.
008020     EXIT.
008030*
008040 0821A-COPY-DEADLINE.
008050     MOVE    WS-TSK-DEADLINE (WS-SRT-IX)
008060             TO WS-SORT-DEADLINE (WS-SRT-IX).
008070 0821A-EXIT.
008080     EXIT.
008090*
008100 0821B-SORT-PASS.
008110     PERFORM 0821C-COMPARE-SWAP THRU 0821C-EXIT
008120             VARYING WS-CJ FROM 1 BY 1
008130             UNTIL   WS-CJ > WS-TASK-COUNT - WS-CI.
008140 0821B-EXIT.
008150     EXIT.
008160*
008170 0821C-COMPARE-SWAP.
008180     IF      WS-SORT-DEADLINE (WS-CJ) > WS-SORT-DEADLINE (WS-CJ + 1)
008190             MOVE WS-SORT-DEADLINE (WS-CJ)     TO WS-DATE-WORK-TEXT
008200             MOVE WS-SORT-DEADLINE (WS-CJ + 1) TO
008210                  WS-SORT-DEADLINE (WS-CJ)
008220             MOVE WS-DATE-WORK-TEXT             TO
008230                  WS-SORT-DEADLINE (WS-CJ + 1)
008240     END-IF.
008250 0821C-EXIT.
008260     EXIT.
008270*
008280 0822-SCAN-START.
008290     MOVE    WS-SORT-DEADLINE (WS-CI) TO WS-DATE-WORK-TEXT.
008300     PERFORM 0825-DATE-TO-DAYS THRU 0825-EXIT.
008310     MOVE    WS-DAYS-NUMBER TO WS-START-DAYS.
008320     MOVE    1 TO WS-CLUSTER-COUNT.
008330     SET     WS-WINDOW-BROKE-SW TO "N".
008340     PERFORM 0823-SCAN-WINDOW THRU 0823-EXIT
008350             VARYING WS-CJ FROM WS-CI BY 1
008360             UNTIL   WS-CJ > WS-TASK-COUNT - 1
008370             OR      WS-WINDOW-BROKE.
008380     IF      WS-CLUSTER-COUNT >= 3
008390             SET  WS-CLUSTER-FOUND TO TRUE
008400             MOVE WS-SORT-DEADLINE (WS-CI)     TO WS-CLUSTER-START-TXT
008410             MOVE WS-SORT-DEADLINE (WS-CJ)     TO WS-CLUSTER-END-TXT
008420     END-IF.
008430 0822-EXIT.
008440     EXIT.
008450*
008460*    NOTE - WS-CJ IS STEPPED FROM WS-CI SO THE FIRST CANDIDATE
008470*    EXAMINED IS WS-CI + 1 (THE PARAGRAPH TESTS INDEX WS-CJ + 1);
008480*    ON EXIT WS-CJ HOLDS THE LAST INDEX ACTUALLY INCLUDED.
008490*
008500 0823-SCAN-WINDOW.
008510     MOVE    WS-SORT-DEADLINE (WS-CJ + 1) TO WS-DATE-WORK-TEXT.
008520     PERFORM 0825-DATE-TO-DAYS THRU 0825-EXIT.
008530     COMPUTE WS-DAY-DIFF = WS-DAYS-NUMBER - WS-START-DAYS.
008540     IF      WS-DAY-DIFF > 2
008550             SET WS-WINDOW-BROKE TO TRUE
008560     ELSE
008570             ADD 1 TO WS-CLUSTER-COUNT
008580     END-IF.
008590 0823-EXIT.
008600     EXIT.
008610*
008620*    CONVERTS WS-DATE-WORK-TEXT (CCYY-MM-DD) TO A MONOTONIC DAY
008630*    NUMBER IN WS-DAYS-NUMBER.  NOT A CALENDAR EPOCH - ONLY VALID
008640*    FOR COMPARING TWO DATES AGAINST EACH OTHER.
008650*
008660 0825-DATE-TO-DAYS.
008670     COMPUTE WS-YM1 = WS-DATE-YYYY - 1.
008680     DIVIDE  WS-YM1 BY 4   GIVING WS-T1.
008690     DIVIDE  WS-YM1 BY 100 GIVING WS-T2.
008700     DIVIDE  WS-YM1 BY 400 GIVING WS-T3.
008710     COMPUTE WS-DAYS-NUMBER = (WS-DATE-YYYY * 365) + WS-T1 - WS-T2
008720                            + WS-T3 + WS-CUM-DAYS (WS-DATE-MM)
008730                            + WS-DATE-DD.
008740     PERFORM 0826-CHECK-LEAP THRU 0826-EXIT.
008750     IF      WS-IS-LEAP AND WS-DATE-MM > 2
008760             ADD 1 TO WS-DAYS-NUMBER
008770     END-IF.
008780 0825-EXIT.
008790     EXIT.
008800*
008810 0826-CHECK-LEAP.
008820     DIVIDE  WS-DATE-YYYY BY 4   GIVING WS-LQ REMAINDER WS-LR4.
008830     DIVIDE  WS-DATE-YYYY BY 100 GIVING WS-LQ REMAINDER WS-LR100.
008840     DIVIDE  WS-DATE-YYYY BY 400 GIVING WS-LQ REMAINDER WS-LR400.
008850     IF      WS-LR4 = 0 AND (WS-LR100 NOT = 0 OR WS-LR400 = 0)
008860             SET WS-IS-LEAP TO TRUE
008870     ELSE
008880             SET WS-LEAP-SW TO "N"
008890     END-IF.
008900 0826-EXIT.
008910     EXIT.
008920*
008930 0830-CHECK-COGNITIVE-LOAD.
008940     SET     WS-LOAD-EXCEEDS-SW TO "N".
008950     IF      SCN-MAX-PARALLEL > ZERO
008960        AND  WS-TASK-COUNT > SCN-MAX-PARALLEL
008970             SET WS-LOAD-EXCEEDS TO TRUE
008980     END-IF.
008990 0830-EXIT.
009000     EXIT.
009010*
009020 0840-CHECK-CONFLICTS.
009030     SET     WS-DUP-DATE-SW TO "N".
009040     IF      WS-TASK-COUNT > 1
009050             PERFORM 0842-SCAN-DUP-OUTER THRU 0842-EXIT
009060                     VARYING WS-CI FROM 1 BY 1
009070                     UNTIL   WS-CI > WS-TASK-COUNT - 1
009080                     OR      WS-DUP-DATE-FOUND
009090     END-IF.
009100 0840-EXIT.
009110     EXIT.
009120*
009130 0842-SCAN-DUP-OUTER.
009140     PERFORM 0843-SCAN-DUP-INNER THRU 0843-EXIT
009150             VARYING WS-CJ FROM WS-CI + 1 BY 1
009160             UNTIL   WS-CJ > WS-TASK-COUNT
009170             OR      WS-DUP-DATE-FOUND.
009180 0842-EXIT.
009190     EXIT.
009200*
009210 0843-SCAN-DUP-INNER.
009220     IF      WS-TSK-DEADLINE (WS-CI) = WS-TSK-DEADLINE (WS-CJ)
009230             SET WS-DUP-DATE-FOUND TO TRUE
009240     END-IF.
009250 0843-EXIT.
009260     EXIT.
009270*
009280 0850-BUILD-PRIORITIES.
009290     MOVE    ZERO   TO WS-TYPE-DISTINCT-CNT.
009300     SET     WS-HAS-ADMIN-SW TO "N".
009310     PERFORM 0852-TALLY-ONE-TASK THRU 0852-EXIT
009320             VARYING WS-TSK-IX FROM 1 BY 1
009330             UNTIL   WS-TSK-IX > WS-TASK-COUNT.
009340     MOVE    SPACES TO WS-TOP-TYPE-NAME.
009350     MOVE    ZERO   TO WS-TOP-TYPE-COUNT.
009360     IF      WS-TYPE-DISTINCT-CNT > ZERO
009370             PERFORM 0855-FIND-TOP-TYPE THRU 0855-EXIT
009380                     VARYING WS-TYP-IX FROM 1 BY 1
009390                     UNTIL   WS-TYP-IX > WS-TYPE-DISTINCT-CNT
009400     END-IF.
009410 0850-EXIT.
009420     EXIT.
009430*
009440 0852-TALLY-ONE-TASK.
009450     IF      WS-TSK-TYPE (WS-TSK-IX) = "admin"
009460             SET WS-HAS-ADMIN TO TRUE
009470     END-IF.
009480     MOVE    ZERO TO WS-TYP-IX-FOUND.
009490     PERFORM 0853-MATCH-TYPE THRU 0853-EXIT
009500             VARYING WS-TYP-IX FROM 1 BY 1
009510             UNTIL   WS-TYP-IX > WS-TYPE-DISTINCT-CNT
009520             OR      WS-TYP-IX-FOUND NOT = ZERO.
009530     IF      WS-TYP-IX-FOUND = ZERO
009540             ADD  1 TO WS-TYPE-DISTINCT-CNT
009550             SET  WS-TYP-IX TO WS-TYPE-DISTINCT-CNT
009560             MOVE WS-TSK-TYPE (WS-TSK-IX) TO WS-TYPE-NAME (WS-TYP-IX)
009570             MOVE 1 TO WS-TYPE-COUNT (WS-TYP-IX)
009580     ELSE
009590             SET  WS-TYP-IX TO WS-TYP-IX-FOUND
009600             ADD  1 TO WS-TYPE-COUNT (WS-TYP-IX)
009610     END-IF.
009620 0852-EXIT.
009630     EXIT.
009640*
009650 0853-MATCH-TYPE.
009660     IF      WS-TYPE-NAME (WS-TYP-IX) = WS-TSK-TYPE (WS-TSK-IX)
009670             SET WS-TYP-IX-FOUND TO WS-TYP-IX
009680     END-IF.
009690 0853-EXIT.
009700     EXIT.
009710*
009720 0855-FIND-TOP-TYPE.
009730     IF      WS-TYPE-COUNT (WS-TYP-IX) > WS-TOP-TYPE-COUNT
009740             MOVE WS-TYPE-COUNT (WS-TYP-IX) TO WS-TOP-TYPE-COUNT
009750             MOVE WS-TYPE-NAME  (WS-TYP-IX) TO WS-TOP-TYPE-NAME
009760     END-IF.
009770 0855-EXIT.
009780     EXIT.
009790*
009800 0860-WRITE-ADVISORY-LINES.
009810     SET     WS-HAS-RECS-SW TO "N".
009820     IF      WS-CLUSTER-FOUND
009830             PERFORM 0862-WRITE-CLUSTER-LINE THRU 0862-EXIT
009840     END-IF.
009850     IF      WS-LOAD-EXCEEDS
009860             MOVE "- Cognitive load likely exceeds safe threshold"
009870                  TO DC-REPORT-LINE
009880             WRITE DC-REPORT-LINE
009890             MOVE "- This week exceeds your usual load"
009900                  TO DC-REPORT-LINE
009910             WRITE DC-REPORT-LINE
009920     END-IF.
009930     IF      WS-LOAD-EXCEEDS
009940             MOVE "- Task load exceeds max_parallel_focus constraint"
009950                  TO DC-REPORT-LINE
009960             WRITE DC-REPORT-LINE
009970     END-IF.
009980     IF      WS-DUP-DATE-FOUND
009990             MOVE "- Multiple high-priority tasks overlap"
010000                  TO DC-REPORT-LINE
010010             WRITE DC-REPORT-LINE
010020     END-IF.
010030     IF      WS-TOP-TYPE-NAME = "coursework"
010040             SET WS-HAS-RECOMMENDS TO TRUE
010050     END-IF.
010060     IF      WS-TOP-TYPE-NAME = "work"
010070             SET WS-HAS-RECOMMENDS TO TRUE
010080     END-IF.
010090     IF      WS-HAS-ADMIN
010100             SET WS-HAS-RECOMMENDS TO TRUE
010110     END-IF.
010120     IF      WS-TASK-COUNT > 2
010130             SET WS-HAS-RECOMMENDS TO TRUE
010140     END-IF.
010150     IF      WS-HAS-RECOMMENDS
010160             MOVE "- Recommendation:" TO DC-REPORT-LINE
010170             WRITE DC-REPORT-LINE
010180             IF   WS-TOP-TYPE-NAME = "coursework"
010190                  MOVE "  • Treat coursework as primary focus"
010200                       TO DC-REPORT-LINE
010210                  WRITE DC-REPORT-LINE
010220             END-IF
010230             IF   WS-TOP-TYPE-NAME = "work"
010240                  MOVE "  • Treat work tasks as primary focus"
010250                       TO DC-REPORT-LINE
010260                  WRITE DC-REPORT-LINE
010270             END-IF
010280             IF   WS-HAS-ADMIN
010290                  MOVE "  • Minimize administrative scope"
010300                       TO DC-REPORT-LINE
010310                  WRITE DC-REPORT-LINE
010320             END-IF
010330             IF   WS-TASK-COUNT > 2
010340                  MOVE "  • Avoid adding optional tasks this week"
010350                       TO DC-REPORT-LINE
010360                  WRITE DC-REPORT-LINE
010370             END-IF
010380     END-IF.
010390 0860-EXIT.
010400     EXIT.
010410*
010420 0862-WRITE-CLUSTER-LINE.
010430     MOVE    WS-CLUSTER-COUNT     TO WS-EDIT-INPUT.
010440     PERFORM 9900-FORMAT-COUNT    THRU 9900-EXIT.
010450     MOVE    WS-EDIT-OUTPUT       TO WS-NUM-A.
010460     MOVE    WS-CLUSTER-START-TXT TO WS-DATE-WORK-TEXT.
010470     MOVE    WS-MONTH-ABBR (WS-DATE-MM) TO WS-CLU-START-MON.
010480     MOVE    WS-DATE-DD                 TO WS-CLU-START-DAY.
010490     MOVE    WS-CLUSTER-END-TXT   TO WS-DATE-WORK-TEXT.
010500     MOVE    WS-MONTH-ABBR (WS-DATE-MM) TO WS-CLU-END-MON.
010510     MOVE    WS-DATE-DD                 TO WS-CLU-END-DAY.
010520     MOVE    SPACES TO DC-REPORT-LINE.
010530     STRING  "- " DELIMITED BY SIZE
010540             WS-NUM-A DELIMITED BY SPACE
010550             " deadlines fall within a 3-day window ("
010560                 DELIMITED BY SIZE
010570             WS-CLU-START-MON DELIMITED BY SIZE
010580             " " DELIMITED BY SIZE
010590             WS-CLU-START-DAY DELIMITED BY SIZE
010600             "-" DELIMITED BY SIZE
010610             WS-CLU-END-MON DELIMITED BY SIZE
010620             " " DELIMITED BY SIZE
010630             WS-CLU-END-DAY DELIMITED BY SIZE
010640             ")" DELIMITED BY SIZE
010650             INTO DC-REPORT-LINE.
010660     WRITE   DC-REPORT-LINE.
010670 0862-EXIT.
010700     EXIT.
010710*
010720 0900-VALIDATE-EXPECTED.
010730     MOVE    ZERO TO WS-MISMATCH-COUNT.
010810     IF      WS-STATE NOT = SCN-EXP-STATE
010820             ADD  1 TO WS-MISMATCH-COUNT
010830             MOVE "State"               TO WS-FIELD-A
010840             MOVE SCN-EXP-STATE         TO WS-FIELD-B
010850             PERFORM 0912-FORMAT-MISMATCH THRU 0912-EXIT
010860     END-IF.
010870     IF      WS-PLANNING NOT = SCN-EXP-PLANNING
010880             ADD  1 TO WS-MISMATCH-COUNT
010890             MOVE "Planning permission" TO WS-FIELD-A
010900             MOVE SCN-EXP-PLANNING     TO WS-FIELD-B
010910             PERFORM 0913-FORMAT-MISMATCH-2 THRU 0913-EXIT
010920     END-IF.
010930     IF      WS-EXECUTION NOT = SCN-EXP-EXECUTION
010940             ADD  1 TO WS-MISMATCH-COUNT
010950             MOVE "Execution permission" TO WS-FIELD-A
010960             MOVE SCN-EXP-EXECUTION    TO WS-FIELD-B
010970             PERFORM 0914-FORMAT-MISMATCH-3 THRU 0914-EXIT
010980     END-IF.
010990     IF      WS-MODE NOT = SCN-EXP-MODE
011000             ADD  1 TO WS-MISMATCH-COUNT
011010             MOVE "Mode"                TO WS-FIELD-A
011020             MOVE SCN-EXP-MODE         TO WS-FIELD-B
011030             PERFORM 0915-FORMAT-MISMATCH-4 THRU 0915-EXIT
011040     END-IF.
011050     IF      WS-MISMATCH-COUNT = ZERO
011060             MOVE "RESULT: PASS" TO DC-REPORT-LINE
011070             WRITE DC-REPORT-LINE
011080             ADD  1 TO WS-SCENARIOS-PASSED
011090     ELSE
011100             MOVE "RESULT: FAIL" TO DC-REPORT-LINE
011110             WRITE DC-REPORT-LINE
011120             ADD  1 TO WS-SCENARIOS-FAILED
011130     END-IF.
011140 0900-EXIT.
011150     EXIT.
011160*
011220 0912-FORMAT-MISMATCH.
011240     MOVE    SPACES TO DC-REPORT-LINE.
011250     STRING  "- " DELIMITED BY SIZE
011260             WS-FIELD-A DELIMITED BY SPACE
011270             " mismatch: expected '" DELIMITED BY SIZE
011280             WS-FIELD-B DELIMITED BY SPACE
011290             "', got '" DELIMITED BY SIZE
011300             WS-STATE   DELIMITED BY SPACE
011310             "'" DELIMITED BY SIZE
011320             INTO DC-REPORT-LINE.
011330     WRITE   DC-REPORT-LINE.
011380 0912-EXIT.
011390     EXIT.
011400*
011410 0913-FORMAT-MISMATCH-2.
011420     MOVE    SPACES TO DC-REPORT-LINE.
011430     STRING  "- " DELIMITED BY SIZE
011440             WS-FIELD-A DELIMITED BY SPACE
011450             " mismatch: expected '" DELIMITED BY SIZE
011460             WS-FIELD-B DELIMITED BY SPACE
011470             "', got '" DELIMITED BY SIZE
011480             WS-PLANNING DELIMITED BY SPACE
011490             "'" DELIMITED BY SIZE
011500             INTO DC-REPORT-LINE.
011510     WRITE   DC-REPORT-LINE.
011520 0913-EXIT.
011530     EXIT.
011540*
011550 0914-FORMAT-MISMATCH-3.
011560     MOVE    SPACES TO DC-REPORT-LINE.
011570     STRING  "- " DELIMITED BY SIZE
011580             WS-FIELD-A DELIMITED BY SPACE
011590             " mismatch: expected '" DELIMITED BY SIZE
011600             WS-FIELD-B DELIMITED BY SPACE
011610             "', got '" DELIMITED BY SIZE
011620             WS-EXECUTION DELIMITED BY SPACE
011630             "'" DELIMITED BY SIZE
011640             INTO DC-REPORT-LINE.
011650     WRITE   DC-REPORT-LINE.
011660 0914-EXIT.
011670     EXIT.
011680*
011690 0915-FORMAT-MISMATCH-4.
011700     MOVE    SPACES TO DC-REPORT-LINE.
011710     STRING  "- " DELIMITED BY SIZE
011720             WS-FIELD-A DELIMITED BY SPACE
011730             " mismatch: expected '" DELIMITED BY SIZE
011740             WS-FIELD-B DELIMITED BY SPACE
011750             "', got '" DELIMITED BY SIZE
011760             WS-MODE DELIMITED BY SPACE
011770             "'" DELIMITED BY SIZE
011780             INTO DC-REPORT-LINE.
011790     WRITE   DC-REPORT-LINE.
011800 0915-EXIT.
011810     EXIT.
011820*
011830 1000-END-OF-JOB.
011840     IF      WS-REPORT-STATUS = "00"
011850             MOVE SPACES TO DC-REPORT-LINE
011860             WRITE DC-REPORT-LINE
011870             MOVE WS-SCENARIOS-PROCESSED TO WS-EDIT-INPUT
011880             PERFORM 9900-FORMAT-COUNT THRU 9900-EXIT
011890             MOVE SPACES TO DC-REPORT-LINE
011900             STRING "Scenarios processed: " DELIMITED BY SIZE
011910                    WS-EDIT-OUTPUT DELIMITED BY SPACE
011920                    INTO DC-REPORT-LINE
011930             WRITE DC-REPORT-LINE
011940             MOVE WS-SCENARIOS-PASSED TO WS-EDIT-INPUT
011950             PERFORM 9900-FORMAT-COUNT THRU 9900-EXIT
011960             MOVE SPACES TO DC-REPORT-LINE
011970             STRING "Scenarios passed: " DELIMITED BY SIZE
011980                    WS-EDIT-OUTPUT DELIMITED BY SPACE
011990                    INTO DC-REPORT-LINE
012000             WRITE DC-REPORT-LINE
012010             MOVE WS-SCENARIOS-FAILED TO WS-EDIT-INPUT
012020             PERFORM 9900-FORMAT-COUNT THRU 9900-EXIT
012030             MOVE SPACES TO DC-REPORT-LINE
012040             STRING "Scenarios failed: " DELIMITED BY SIZE
012050                    WS-EDIT-OUTPUT DELIMITED BY SPACE
012060                    INTO DC-REPORT-LINE
012070             WRITE DC-REPORT-LINE
012080             CLOSE REPORT-FILE
012090     END-IF.
012100     IF      WS-SCENARIO-STATUS = "00"
012110             CLOSE SCENARIO-FILE
012120     END-IF.
012130     IF      WS-DEBUG-ON
012140             DISPLAY PROG-NAME " FINISHED"
012150     END-IF.
012160 1000-EXIT.
012170     EXIT.
012180*
012190*    GENERAL PURPOSE 3-DIGIT LEFT-JUSTIFIED NUMBER EDIT.  INPUT
012200*    WS-EDIT-INPUT (0-999), OUTPUT WS-EDIT-OUTPUT, PADDED WITH
012210*    TRAILING SPACES SO "STRING ... DELIMITED BY SPACE" STOPS AT
012220*    THE RIGHT PLACE.  NO INTRINSIC FUNCTIONS USED.
012230*
012240 9900-FORMAT-COUNT.
012250     MOVE    SPACES TO WS-EDIT-OUTPUT.
012260     IF      WS-EDIT-INPUT < 10
012270             MOVE WS-DIGIT-CHARS (WS-EDIT-INPUT + 1:1)
012280                  TO WS-EDIT-OUTPUT (1:1)
012290     ELSE
012300     IF      WS-EDIT-INPUT < 100
012310             DIVIDE WS-EDIT-INPUT BY 10 GIVING WS-ED-TENS
012320                     REMAINDER WS-ED-UNITS
012330             MOVE WS-DIGIT-CHARS (WS-ED-TENS  + 1:1)
012340                  TO WS-EDIT-OUTPUT (1:1)
012350             MOVE WS-DIGIT-CHARS (WS-ED-UNITS + 1:1)
012360                  TO WS-EDIT-OUTPUT (2:1)
012370     ELSE
012380             DIVIDE WS-EDIT-INPUT BY 100 GIVING WS-ED-HUNDREDS
012390                     REMAINDER WS-ED-REM
012400             DIVIDE WS-ED-REM BY 10 GIVING WS-ED-TENS
012410                     REMAINDER WS-ED-UNITS
012420             MOVE WS-DIGIT-CHARS (WS-ED-HUNDREDS + 1:1)
012430                  TO WS-EDIT-OUTPUT (1:1)
012440             MOVE WS-DIGIT-CHARS (WS-ED-TENS      + 1:1)
012450                  TO WS-EDIT-OUTPUT (2:1)
012460             MOVE WS-DIGIT-CHARS (WS-ED-UNITS      + 1:1)
012470                  TO WS-EDIT-OUTPUT (3:1)
012480     END-IF END-IF.
012490 9900-EXIT.
012500     EXIT.
