000100 IDENTIFICATION            DIVISION.
000110*================================
000120 PROGRAM-ID.               DC050.
000130 AUTHOR.                   V B COEN.
000140 INSTALLATION.             HOME SYSTEMS - PERSONAL PROJECTS.
000150 DATE-WRITTEN.             04/06/87.
000160 DATE-COMPILED.
000170 SECURITY.                 COPYRIGHT (C) 1987-2026 AND LATER, V B COEN.
000180*                          DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000190*                          LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000200*
000210*****************************************************************
000220*                                                               *
000230*                 PERSONAL DECISION-SUPPORT SYSTEM               *
000240*                    SINGLE-EVALUATION REPORT (BATCH)            *
000250*                                                               *
000260* PROGRAM :   DC050                                             *
000270*                                                               *
000280* FUNCTION:   READS THE CONFIG CARD FILE AND ONE SCENARIO CARD  *
000290*             (PLUS ITS ATTACHED TASK CARDS, WHICH THIS PROGRAM *
000300*             DOES NOT ITSELF USE AND SO SKIPS OVER), RUNS THE  *
000310*             STATE EVALUATOR AND RULE LOOKUP AS DC010 DOES,    *
000320*             THEN ALSO CHECKS THE RECOVERY MONITOR (NOT NEEDED *
000330*             BY THE SCENARIO RUNNER) AND WRITES A SINGLE FOUR- *
000340*             SECTION PLAIN TEXT REPORT - NO BATCH LOOP, NO     *
000350*             CONTROL TOTALS, NO PLANNING ADVISOR.               *
000360*                                                               *
000370* FILES   :   CONFIG      - CARD IMAGE, INPUT  (SEE WSDCCFG).   *
000380*             SCENARIOS   - CARD IMAGE, INPUT  (SEE WSDCSCN).   *
000390*                           ONLY THE FIRST HEADER CARD IS USED. *
000400*             REPORT      - LINE SEQUENTIAL, OUTPUT.            *
000410*                                                               *
000420* CALLED MODULES:  NONE.                                        *
000430* FUNCTIONS USED:  NONE - SEE 9900 SERIES FOR HOME-GROWN EDIT   *
000440*                  ROUTINE (SHARED IDIOM WITH DC010).            *
000450*                                                               *
000460* ERROR MESSAGES USED:                                          *
000470*             SY001 - SY004   SYSTEM WIDE.                      *
000480*             DC001 - DC005   PROGRAM SPECIFIC.                 *
000490*                                                               *
000500*****************************************************************
000510*             PROGRAM CHANGE LOG                                *
000520*             -------------------                               *
000530*                                                               *
000540*  DATE       BY    REQ      CHANGE DESCRIPTION                 *
000550*  --------   ----  -------  -------------------------------   *
000560*  04/06/87   VBC   -        CREATED.  SINGLE-SHOT EVALUATOR    *
000570*                            FOR USE AT THE TERMINAL WITHOUT A  *
000580*                            FULL SCENARIO BATCH.                *
000590*  19/09/91   VBC   -        ADDED RECOVERY MONITOR SECTION TO  *
000600*                            THE REPORT (DC010 HAS NO NEED OF   *
000610*                            IT, SO IT STAYS HERE ONLY).         *
000620*  14/03/99   VBC   REQ-118  Y2K REVIEW.  NO DATE ARITHMETIC IN *
000630*                            THIS PROGRAM.  NO CHANGE REQUIRED. *
000640*  09/11/25   VBC   REQ-340  REBUILT CONFIG/SCENARIO FILES AS   *
000650*                            CARD IMAGES (WSDCCFG/WSDCSCN),     *
000660*                            SHARING THE COPYBOOKS WITH DC010.  *
000670*  02/02/26   VBC   REQ-351  EXPLANATION TEXT NOW LISTS EACH    *
000680*                            OVERLOAD CONDITION MET, NOT JUST   *
000690*                            THE COUNT.                          *
000700*                                                               *
000710*****************************************************************
000720*
000730 ENVIRONMENT               DIVISION.
000740*================================
000750 CONFIGURATION             SECTION.
000760 SOURCE-COMPUTER.          GENERIC-PC.
000770 OBJECT-COMPUTER.          GENERIC-PC.
000780 SPECIAL-NAMES.
000790     C01                   IS TOP-OF-FORM
000800     CLASS DC-SIGN-CLASS   IS "+", "-"
000810     UPSI-0 ON STATUS      IS WS-DEBUG-ON
000820            OFF STATUS     IS WS-DEBUG-OFF.
000830*
000840 INPUT-OUTPUT              SECTION.
000850 FILE-CONTROL.
000860     SELECT  CONFIG-FILE   ASSIGN TO "CONFIG"
000870                           ORGANIZATION LINE SEQUENTIAL
000880                           FILE STATUS  IS WS-CONFIG-STATUS.
000890*
000900     SELECT  SCENARIO-FILE ASSIGN TO "SCENARIOS"
000910                           ORGANIZATION LINE SEQUENTIAL
000920                           FILE STATUS  IS WS-SCENARIO-STATUS.
000930*
000940     SELECT  REPORT-FILE   ASSIGN TO "REPORT"
000950                           ORGANIZATION LINE SEQUENTIAL
000960                           FILE STATUS  IS WS-REPORT-STATUS.
000970*
000980 DATA                      DIVISION.
000990*================================
001000 FILE                      SECTION.
001010*
001020 FD  CONFIG-FILE.
001030     COPY "wsdccfg.cob".
001040*
001050 FD  SCENARIO-FILE.
001060     COPY "wsdcscn.cob".
001070*
001080 FD  REPORT-FILE.
001090 01  DC-REPORT-LINE        PIC X(80).
001100*
001110 WORKING-STORAGE           SECTION.
001120*-----------------------
001130 77  PROG-NAME             PIC X(14) VALUE "DC050 (1.01)".
001140*
001150 01  WS-FILE-STATUSES.
001160     03  WS-CONFIG-STATUS       PIC XX     VALUE "00".
001170         88  WS-CONFIG-EOF             VALUE "10".
001180     03  WS-SCENARIO-STATUS     PIC XX     VALUE "00".
001190         88  WS-SCENARIO-EOF           VALUE "10".
001200     03  WS-REPORT-STATUS       PIC XX     VALUE "00".
001210     03  FILLER                 PIC X(01) VALUE SPACE.
001220*
001230 01  WS-SWITCHES.
001240     03  WS-CONFIG-VALID-SW     PIC X      VALUE "Y".
001250         88  WS-CONFIG-VALID           VALUE "Y".
001260         88  WS-CONFIG-INVALID         VALUE "N".
001270     03  WS-SCENARIO-VALID-SW   PIC X      VALUE "Y".
001280         88  WS-SCENARIO-VALID         VALUE "Y".
001290         88  WS-SCENARIO-INVALID       VALUE "N".
001300     03  WS-RECOVERY-SW         PIC X      VALUE "Y".
001310         88  WS-RECOVERY-READY         VALUE "Y".
001320         88  WS-RECOVERY-NOT-READY     VALUE "N".
001330     03  FILLER                 PIC X(01) VALUE SPACE.
001340*
001350*    CONFIG VALUES LOADED FROM THE CONFIG FILE.
001360*
001370 01  WS-CONFIG-VALUES.
001380     03  WS-OVL-DEADLINES      PIC 9(03) VALUE ZERO.
001390     03  WS-OVL-DOMAINS        PIC 9(03) VALUE ZERO.
001400     03  WS-OVL-ENERGY         PIC 9(01) VALUE ZERO.
001410     03  WS-REC-DEADLINES      PIC 9(03) VALUE ZERO.
001420     03  WS-REC-DOMAINS        PIC 9(03) VALUE ZERO.
001430     03  WS-REC-ENERGY         PIC 9(01) VALUE ZERO.
001440     03  WS-OVL-ENERGY-X3      PIC 9(03) VALUE ZERO.
001450     03  WS-REC-ENERGY-X3      PIC 9(03) VALUE ZERO.
001460     03  FILLER                PIC X(01) VALUE SPACE.
001470*
001480 01  WS-RULE-TABLE-CTL.
001490     03  WS-RULE-COUNT         PIC 9(04) COMP VALUE ZERO.
001500     03  WS-RULE-ENTRY OCCURS 10 TIMES
001510                       INDEXED BY WS-RULE-IX.
001520         05  WS-RULE-STATE     PIC X(10).
001530         05  WS-RULE-TEXT      PIC X(60).
001540     03  FILLER                PIC X(01) VALUE SPACE.
001550*
001560 01  WS-ADVICE-TABLE-CTL.
001570     03  WS-ADVICE-COUNT       PIC 9(04) COMP VALUE ZERO.
001580     03  WS-ADVICE-ENTRY OCCURS 10 TIMES
001590                       PIC X(60).
001600*
001610     03  WS-STRESSED-RULE-CNT  PIC 9(04) COMP VALUE ZERO.
001620     03  WS-OVLOAD-RULE-CNT    PIC 9(04) COMP VALUE ZERO.
001630     03  FILLER                PIC X(01) VALUE SPACE.
001640*
001650*    RECOVERY BLOCKING-CONDITION TABLE - SEE PARA 0600.
001660*
001670 01  WS-RECOVERY-TABLE-CTL.
001680     03  WS-BLOCK-COUNT        PIC 9(04) COMP VALUE ZERO.
001690     03  WS-BLOCK-ENTRY OCCURS 3 TIMES
001700                       INDEXED BY WS-BLK-IX
001710                       PIC X(60).
001720     03  FILLER                PIC X(01) VALUE SPACE.
001730*
001740*    WORK AREAS FOR THE SCENARIO CURRENTLY BEING PROCESSED.
001750*
001760 01  WS-SCENARIO-WORK.
001770     03  WS-ENERGY-SUM         PIC 9(02) VALUE ZERO.
001780     03  WS-AVG-ENERGY-DISP    PIC 9V9   VALUE ZERO.
001790     03  WS-AVG-WHOLE          PIC X(01) VALUE SPACE.
001800     03  WS-AVG-FRAC           PIC X(01) VALUE SPACE.
001810     03  WS-AVG-TEXT           PIC X(03) VALUE SPACES.
001820     03  WS-COND-COUNT         PIC 9(01) VALUE ZERO.
001830     03  WS-STATE              PIC X(10) VALUE SPACES.
001840         88  WS-STATE-NORMAL           VALUE "NORMAL".
001850         88  WS-STATE-STRESSED         VALUE "STRESSED".
001860         88  WS-STATE-OVERLOADED       VALUE "OVERLOADED".
001870     03  WS-ACTIVE-RULE-COUNT  PIC 9(04) COMP VALUE ZERO.
001880     03  WS-TSK-IX             PIC 9(04) COMP VALUE ZERO.
001890     03  WS-FIELD-A            PIC X(21) VALUE SPACES.
001900     03  WS-NUM-A              PIC X(03) VALUE SPACES.
001905     03  WS-RECOVERY-WORD      PIC X(09) VALUE SPACES.
001910     03  FILLER                PIC X(01) VALUE SPACE.
001920*
001930*    GENERAL PURPOSE DIGIT-STRING EDIT ROUTINE - SEE 9900.
001940*
001950 01  WS-DIGIT-CHARS            PIC X(10) VALUE "0123456789".
001960 01  WS-EDIT-INPUT             PIC 9(04) COMP VALUE ZERO.
001970 01  WS-EDIT-OUTPUT            PIC X(03) VALUE SPACES.
001980 01  WS-ED-HUNDREDS            PIC 9(01) VALUE ZERO.
001990 01  WS-ED-TENS                PIC 9(01) VALUE ZERO.
002000 01  WS-ED-UNITS               PIC 9(01) VALUE ZERO.
002010 01  WS-ED-REM                 PIC 9(02) VALUE ZERO.
002020*
002030 01  ERROR-MESSAGES.
002040     03  SY001           PIC X(48) VALUE
002050         "SY001 CONFIG FILE MISSING OR WILL NOT OPEN -".
002060     03  SY002           PIC X(48) VALUE
002070         "SY002 SCENARIO FILE MISSING OR WILL NOT OPEN -".
002080     03  SY003           PIC X(48) VALUE
002090         "SY003 REPORT FILE WILL NOT OPEN -".
002100     03  SY004           PIC X(32) VALUE
002110         "SY004 ABORTING RUN - SEE ABOVE.".
002120     03  DC001           PIC X(46) VALUE
002130         "DC001 CONFIGURATION ERROR - THRESHOLD CARD".
002140     03  DC002           PIC X(53) VALUE
002150         "DC002 CONFIGURATION ERROR - NO RULE CARD FOR STATE".
002160     03  DC003           PIC X(48) VALUE
002170         "DC003 CONFIGURATION ERROR - NO ADVICE CARD".
002180     03  DC004           PIC X(42) VALUE
002190         "DC004 UNEXPECTED END OF SCENARIO FILE -".
002200     03  DC005           PIC X(36) VALUE
002210         "DC005 UNKNOWN CONFIG CARD TYPE -".
002215     03  FILLER          PIC X(01) VALUE SPACE.
002220*
002230 PROCEDURE DIVISION.
002240*================================
002250*
002260 0000-MAIN-LINE.
002270     PERFORM 0100-INITIALIZE          THRU 0100-EXIT.
002280     IF      WS-CONFIG-VALID
002290             PERFORM 0200-LOAD-SCENARIO THRU 0200-EXIT
002300             IF   WS-SCENARIO-VALID
002310                  PERFORM 0400-EVALUATE-STATE      THRU 0400-EXIT
002320                  PERFORM 0500-LOOKUP-ACTIVE-RULES THRU 0500-EXIT
002330                  PERFORM 0600-CHECK-RECOVERY      THRU 0600-EXIT
002340                  PERFORM 0700-WRITE-REPORT        THRU 0700-EXIT
002350             ELSE
002360                  PERFORM 0770-WRITE-ERROR-REPORT  THRU 0770-EXIT
002370             END-IF
002380     END-IF.
002390     PERFORM 1000-END-OF-JOB          THRU 1000-EXIT.
002400     STOP    RUN.
002410*
002420 0100-INITIALIZE.
002430     IF      WS-DEBUG-ON
002440             DISPLAY PROG-NAME " STARTING"
002450     END-IF.
002460     OPEN    INPUT  CONFIG-FILE.
002470     IF      WS-CONFIG-STATUS NOT = "00"
002480             DISPLAY SY001 WS-CONFIG-STATUS
002490             DISPLAY SY004
002500             SET     WS-CONFIG-INVALID TO TRUE
002510             GO TO   0100-EXIT
002520     END-IF.
002530     PERFORM 0120-READ-CONFIG-RECORDS THRU 0120-EXIT
002540             UNTIL WS-CONFIG-EOF.
002550     CLOSE   CONFIG-FILE.
002560     PERFORM 0160-VALIDATE-CONFIG     THRU 0160-EXIT.
002570     IF      WS-CONFIG-INVALID
002580             GO TO 0100-EXIT
002590     END-IF.
002600     OPEN    INPUT  SCENARIO-FILE.
002610     IF      WS-SCENARIO-STATUS NOT = "00"
002620             DISPLAY SY002 WS-SCENARIO-STATUS
002630             DISPLAY SY004
002640             SET     WS-CONFIG-INVALID TO TRUE
002650             GO TO   0100-EXIT
002660     END-IF.
002670     OPEN    OUTPUT REPORT-FILE.
002680     IF      WS-REPORT-STATUS NOT = "00"
002690             DISPLAY SY003 WS-REPORT-STATUS
002700             DISPLAY SY004
002710             SET     WS-CONFIG-INVALID TO TRUE
002720             CLOSE   SCENARIO-FILE
002730     END-IF.
002740 0100-EXIT.
002750     EXIT.
002760*
002770 0120-READ-CONFIG-RECORDS.
002780     READ    CONFIG-FILE
002790             AT END SET WS-CONFIG-EOF TO TRUE
002800     END-READ.
002810     IF      NOT WS-CONFIG-EOF
002820             PERFORM 0130-STORE-CONFIG-RECORD THRU 0130-EXIT
002830     END-IF.
002840 0120-EXIT.
002850     EXIT.
002860*
002870 0130-STORE-CONFIG-RECORD.
002880     EVALUATE TRUE
002890         WHEN CFG-IS-THRESHOLD-CARD
002900             MOVE CFG-OVL-DEADLINES TO WS-OVL-DEADLINES
002910             MOVE CFG-OVL-DOMAINS   TO WS-OVL-DOMAINS
002920             MOVE CFG-OVL-ENERGY    TO WS-OVL-ENERGY
002930             MOVE CFG-REC-DEADLINES TO WS-REC-DEADLINES
002940             MOVE CFG-REC-DOMAINS   TO WS-REC-DOMAINS
002950             MOVE CFG-REC-ENERGY    TO WS-REC-ENERGY
002960             SET  WS-CONFIG-VALID   TO TRUE
002970         WHEN CFG-IS-RULE-CARD
002980             ADD  1 TO WS-RULE-COUNT
002990             MOVE CFG-RULE-STATE
003000                  TO WS-RULE-STATE (WS-RULE-COUNT)
003010             MOVE CFG-RULE-TEXT
003020                  TO WS-RULE-TEXT  (WS-RULE-COUNT)
003030             IF   CFG-RULE-STATE = "STRESSED"
003040                  ADD 1 TO WS-STRESSED-RULE-CNT
003050             END-IF
003060             IF   CFG-RULE-STATE = "OVERLOADED"
003070                  ADD 1 TO WS-OVLOAD-RULE-CNT
003080             END-IF
003090         WHEN CFG-IS-ADVICE-CARD
003100             ADD  1 TO WS-ADVICE-COUNT
003110             MOVE CFG-ADVICE-TEXT
003120                  TO WS-ADVICE-ENTRY (WS-ADVICE-COUNT)
003130         WHEN OTHER
003140             DISPLAY DC005 CFG-CARD-TYPE
003150     END-EVALUATE.
003160 0130-EXIT.
003170     EXIT.
003180*
003190 0160-VALIDATE-CONFIG.
003200*    SAME RULE AS DC010 - THRESHOLD, BOTH RULE GROUPS AND AT LEAST
003210*    ONE ADVICE CARD MUST ALL BE ON THE FILE BEFORE WE TRUST IT.
003220     IF      WS-CONFIG-INVALID
003230             DISPLAY DC001
003240             DISPLAY SY004
003250             GO TO 0160-EXIT
003260     END-IF.
003270     IF      WS-STRESSED-RULE-CNT = ZERO
003280             DISPLAY DC002 "STRESSED"
003290             DISPLAY SY004
003300             SET     WS-CONFIG-INVALID TO TRUE
003310             GO TO   0160-EXIT
003320     END-IF.
003330     IF      WS-OVLOAD-RULE-CNT = ZERO
003340             DISPLAY DC002 "OVERLOADED"
003350             DISPLAY SY004
003360             SET     WS-CONFIG-INVALID TO TRUE
003370             GO TO   0160-EXIT
003380     END-IF.
003390     IF      WS-ADVICE-COUNT = ZERO
003400             DISPLAY DC003
003410             DISPLAY SY004
003420             SET     WS-CONFIG-INVALID TO TRUE
003430     END-IF.
003440 0160-EXIT.
003450     EXIT.
003460*
003470*    READS THE ONE SCENARIO HEADER CARD THIS PROGRAM EVALUATES AND
003480*    SKIPS PAST ANY TASK CARDS FOLLOWING IT - THIS PROGRAM HAS NO
003490*    PLANNING ADVISOR AND SO HAS NO USE FOR THEM.
003500*
003510 0200-LOAD-SCENARIO.
003520     SET     WS-SCENARIO-VALID TO TRUE.
003530     READ    SCENARIO-FILE
003540             AT END
003550                 DISPLAY DC004 "NO SCENARIO CARD PRESENT"
003560                 SET     WS-CONFIG-INVALID TO TRUE
003570                 GO TO   0200-EXIT
003580     END-READ.
003590     IF      SCN-TASK-COUNT > ZERO
003600             PERFORM 0210-SKIP-ONE-TASK-CARD THRU 0210-EXIT
003610                     VARYING WS-TSK-IX FROM 1 BY 1
003620                     UNTIL   WS-TSK-IX > SCN-TASK-COUNT
003630     END-IF.
003640     PERFORM 0300-VALIDATE-SCENARIO THRU 0300-EXIT.
003650 0200-EXIT.
003660     EXIT.
003670*
003680 0210-SKIP-ONE-TASK-CARD.
003690     READ    SCENARIO-FILE
003700             AT END
003710                 DISPLAY DC004 SCN-NAME
003720                 SET     WS-SCENARIO-EOF TO TRUE
003730     END-READ.
003740 0210-EXIT.
003750     EXIT.
003760*
003770*    INPUT VALIDATION.  FIXED-DEADLINE AND DOMAIN COUNTS ARE HELD
003780*    IN UNSIGNED PIC 9 FIELDS SO THE ">= ZERO" RULE IS ENFORCED BY
003790*    THE PICTURE CLAUSE ITSELF; ONLY THE ENERGY RANGE CAN ACTUALLY
003800*    FAIL ON A CARD IMAGE AND SO IS THE ONLY CHECK CODED HERE.
003810*
003820 0300-VALIDATE-SCENARIO.
003830     SET     WS-SCENARIO-VALID TO TRUE.
003840     IF      SCN-ENERGY-1 < 1 OR > 5
003850             MOVE "1" TO WS-FIELD-A
003860             MOVE SCN-ENERGY-1 TO WS-NUM-A
003870             SET  WS-SCENARIO-INVALID TO TRUE
003880     ELSE
003890     IF      SCN-ENERGY-2 < 1 OR > 5
003900             MOVE "2" TO WS-FIELD-A
003910             MOVE SCN-ENERGY-2 TO WS-NUM-A
003920             SET  WS-SCENARIO-INVALID TO TRUE
003930     ELSE
003940     IF      SCN-ENERGY-3 < 1 OR > 5
003950             MOVE "3" TO WS-FIELD-A
003960             MOVE SCN-ENERGY-3 TO WS-NUM-A
003970             SET  WS-SCENARIO-INVALID TO TRUE
003980     END-IF END-IF END-IF.
003990 0300-EXIT.
004000     EXIT.
004010*
004020 0400-EVALUATE-STATE.
004030     PERFORM 0420-COMPUTE-AVERAGE-ENERGY THRU 0420-EXIT.
004040     MOVE    ZERO TO WS-COND-COUNT.
004050     COMPUTE WS-OVL-ENERGY-X3 = WS-OVL-ENERGY * 3.
004060     IF      SCN-DEADLINES >= WS-OVL-DEADLINES
004070             ADD 1 TO WS-COND-COUNT
004080     END-IF.
004090     IF      SCN-DOMAINS >= WS-OVL-DOMAINS
004100             ADD 1 TO WS-COND-COUNT
004110     END-IF.
004120     IF      WS-ENERGY-SUM <= WS-OVL-ENERGY-X3
004130             ADD 1 TO WS-COND-COUNT
004140     END-IF.
004150     EVALUATE WS-COND-COUNT
004160         WHEN 0     MOVE "NORMAL"     TO WS-STATE
004170         WHEN 1     MOVE "STRESSED"   TO WS-STATE
004180         WHEN OTHER MOVE "OVERLOADED" TO WS-STATE
004190     END-EVALUATE.
004200 0400-EXIT.
004210     EXIT.
004220*
004230 0420-COMPUTE-AVERAGE-ENERGY.
004240     COMPUTE WS-ENERGY-SUM = SCN-ENERGY-1 + SCN-ENERGY-2
004250                           + SCN-ENERGY-3.
004260     COMPUTE WS-AVG-ENERGY-DISP ROUNDED = WS-ENERGY-SUM / 3.
004270     MOVE    WS-AVG-ENERGY-DISP (1:1) TO WS-AVG-WHOLE.
004280     MOVE    WS-AVG-ENERGY-DISP (2:1) TO WS-AVG-FRAC.
004290     MOVE    SPACES TO WS-AVG-TEXT.
004300     STRING  WS-AVG-WHOLE DELIMITED BY SIZE
004310             "."          DELIMITED BY SIZE
004320             WS-AVG-FRAC  DELIMITED BY SIZE
004330             INTO WS-AVG-TEXT.
004340 0420-EXIT.
004350     EXIT.
004360*
004370 0500-LOOKUP-ACTIVE-RULES.
004380     MOVE    ZERO TO WS-ACTIVE-RULE-COUNT.
004390     IF      NOT WS-STATE-NORMAL
004400             PERFORM 0510-COPY-MATCHING-RULES THRU 0510-EXIT
004410                     VARYING WS-RULE-IX FROM 1 BY 1
004420                     UNTIL   WS-RULE-IX > WS-RULE-COUNT
004430     END-IF.
004440 0500-EXIT.
004450     EXIT.
004460*
004470 0510-COPY-MATCHING-RULES.
004480     IF      WS-RULE-STATE (WS-RULE-IX) = WS-STATE
004490             ADD  1 TO WS-ACTIVE-RULE-COUNT
004500     END-IF.
004510 0510-EXIT.
004520     EXIT.
004530*
004540*    RECOVERY MONITOR.  THIS CHECK RUNS REGARDLESS OF THE STATE
004550*    JUST CLASSIFIED ABOVE - EVEN A NORMAL SCENARIO IS CHECKED, SO
004560*    THE REPORT CAN ALWAYS SAY WHETHER IT IS SAFE TO STAY THERE.
004570*    DC010 HAS NO NEED OF THIS PARAGRAPH AND DOES NOT CARRY IT.
004580*
004590 0600-CHECK-RECOVERY.
004600     SET     WS-RECOVERY-READY TO TRUE.
004610     MOVE    ZERO TO WS-BLOCK-COUNT.
004620     COMPUTE WS-REC-ENERGY-X3 = WS-REC-ENERGY * 3.
004630     IF      SCN-DEADLINES > WS-REC-DEADLINES
004640             PERFORM 0610-ADD-DEADLINE-BLOCK THRU 0610-EXIT
004650     END-IF.
004660     IF      SCN-DOMAINS > WS-REC-DOMAINS
004670             PERFORM 0620-ADD-DOMAIN-BLOCK   THRU 0620-EXIT
004680     END-IF.
004690     IF      WS-ENERGY-SUM < WS-REC-ENERGY-X3
004700             PERFORM 0630-ADD-ENERGY-BLOCK   THRU 0630-EXIT
004710     END-IF.
004720     IF      WS-BLOCK-COUNT > ZERO
004730             SET WS-RECOVERY-NOT-READY TO TRUE
004740     END-IF.
004745     IF      WS-RECOVERY-READY
004746             MOVE "Ready"     TO WS-RECOVERY-WORD
004747     ELSE
004748             MOVE "Not ready" TO WS-RECOVERY-WORD
004749     END-IF.
004750 0600-EXIT.
004760     EXIT.
004770*
004780 0610-ADD-DEADLINE-BLOCK.
004790     ADD     1 TO WS-BLOCK-COUNT.
004800     MOVE    SCN-DEADLINES TO WS-EDIT-INPUT.
004810     PERFORM 9900-FORMAT-COUNT THRU 9900-EXIT.
004820     MOVE    WS-EDIT-OUTPUT TO WS-NUM-A.
004830     MOVE    SPACES TO WS-BLOCK-ENTRY (WS-BLOCK-COUNT).
004840     STRING  "Fixed deadlines (" DELIMITED BY SIZE
004850             WS-NUM-A            DELIMITED BY SPACE
004860             ") > recovery threshold (" DELIMITED BY SIZE
004870             WS-REC-DEADLINES   DELIMITED BY SIZE
004880             ")"                 DELIMITED BY SIZE
004890             INTO WS-BLOCK-ENTRY (WS-BLOCK-COUNT).
004900 0610-EXIT.
004910     EXIT.
004920*
004930 0620-ADD-DOMAIN-BLOCK.
004940     ADD     1 TO WS-BLOCK-COUNT.
004950     MOVE    SCN-DOMAINS TO WS-EDIT-INPUT.
004960     PERFORM 9900-FORMAT-COUNT THRU 9900-EXIT.
004970     MOVE    WS-EDIT-OUTPUT TO WS-NUM-A.
004980     MOVE    SPACES TO WS-BLOCK-ENTRY (WS-BLOCK-COUNT).
004990     STRING  "High-load domains (" DELIMITED BY SIZE
005000             WS-NUM-A              DELIMITED BY SPACE
005010             ") > recovery threshold (" DELIMITED BY SIZE
005020             WS-REC-DOMAINS       DELIMITED BY SIZE
005030             ")"                   DELIMITED BY SIZE
005040             INTO WS-BLOCK-ENTRY (WS-BLOCK-COUNT).
005050 0620-EXIT.
005060     EXIT.
005070*
005080 0630-ADD-ENERGY-BLOCK.
005090     ADD     1 TO WS-BLOCK-COUNT.
005100     MOVE    SPACES TO WS-BLOCK-ENTRY (WS-BLOCK-COUNT).
005110     STRING  "Average energy (" DELIMITED BY SIZE
005120             WS-AVG-TEXT        DELIMITED BY SIZE
005130             ") < recovery threshold (" DELIMITED BY SIZE
005140             WS-REC-ENERGY     DELIMITED BY SIZE
005150             ")"                 DELIMITED BY SIZE
005160             INTO WS-BLOCK-ENTRY (WS-BLOCK-COUNT).
005170 0630-EXIT.
005180     EXIT.
005190*
005200*    REPORT WRITING - FOUR SECTIONS: HEADER, STATE + REASON,
005210*    ACTIVE RULES (OMITTED WHEN EMPTY), RECOVERY STATUS.
005220*
005230 0700-WRITE-REPORT.
005240     MOVE    "=== Personal Decision-Support System ===" TO
005250             DC-REPORT-LINE.
005260     WRITE   DC-REPORT-LINE.
005270     MOVE    SPACES TO DC-REPORT-LINE.
005280     WRITE   DC-REPORT-LINE.
005290     PERFORM 0710-WRITE-STATE-SECTION   THRU 0710-EXIT.
005300     IF      WS-ACTIVE-RULE-COUNT > ZERO
005310             PERFORM 0720-WRITE-RULES-SECTION THRU 0720-EXIT
005320     END-IF.
005330     PERFORM 0730-WRITE-RECOVERY-SECTION THRU 0730-EXIT.
005340 0700-EXIT.
005350     EXIT.
005360*
005370 0710-WRITE-STATE-SECTION.
005380     MOVE    SPACES TO DC-REPORT-LINE.
005390     STRING  "Current State: " DELIMITED BY SIZE
005400             WS-STATE           DELIMITED BY SIZE
005410             INTO DC-REPORT-LINE.
005420     WRITE   DC-REPORT-LINE.
005430     PERFORM 0450-BUILD-EXPLANATION THRU 0450-EXIT.
005440     MOVE    SPACES TO DC-REPORT-LINE.
005450     WRITE   DC-REPORT-LINE.
005460 0710-EXIT.
005470     EXIT.
005480*
005490*    EXPLANATION TEXT - "Reason: ..." PLUS ONE BULLETED LINE PER
005500*    OVERLOAD CONDITION ACTUALLY MET.  SAME THREE TESTS AS 0400,
005510*    REPEATED HERE SO EACH CAN CARRY ITS OWN WORDING ON THE LINE.
005520*
005530 0450-BUILD-EXPLANATION.
005540     IF      WS-COND-COUNT = ZERO
005550             MOVE "Reason: No overload conditions met" TO
005560                  DC-REPORT-LINE
005570             WRITE DC-REPORT-LINE
005580     ELSE
005590             MOVE WS-COND-COUNT TO WS-EDIT-INPUT
005600             PERFORM 9900-FORMAT-COUNT THRU 9900-EXIT
005610             MOVE SPACES TO DC-REPORT-LINE
005620             STRING "Reason: " DELIMITED BY SIZE
005630                    WS-EDIT-OUTPUT DELIMITED BY SPACE
005640                    " condition(s) met:" DELIMITED BY SIZE
005650                    INTO DC-REPORT-LINE
005660             WRITE DC-REPORT-LINE
005670             IF   SCN-DEADLINES >= WS-OVL-DEADLINES
005680                  PERFORM 0452-WRITE-DEADLINE-COND THRU 0452-EXIT
005690             END-IF
005700             IF   SCN-DOMAINS >= WS-OVL-DOMAINS
005710                  PERFORM 0454-WRITE-DOMAIN-COND   THRU 0454-EXIT
005720             END-IF
005730             IF   WS-ENERGY-SUM <= WS-OVL-ENERGY-X3
005740                  PERFORM 0456-WRITE-ENERGY-COND    THRU 0456-EXIT
005750             END-IF
005760     END-IF.
005770 0450-EXIT.
005780     EXIT.
005790*
005800 0452-WRITE-DEADLINE-COND.
005810     MOVE    SCN-DEADLINES TO WS-EDIT-INPUT.
005820     PERFORM 9900-FORMAT-COUNT THRU 9900-EXIT.
005830     MOVE    WS-EDIT-OUTPUT TO WS-NUM-A.
005840     MOVE    SPACES TO DC-REPORT-LINE.
005850     STRING  "  • Fixed deadlines (" DELIMITED BY SIZE
005860             WS-NUM-A               DELIMITED BY SPACE
005870             ") >= threshold (" DELIMITED BY SIZE
005880             WS-OVL-DEADLINES  DELIMITED BY SIZE
005890             ")"                DELIMITED BY SIZE
005900             INTO DC-REPORT-LINE.
005910     WRITE   DC-REPORT-LINE.
005920 0452-EXIT.
005930     EXIT.
005940*
005950 0454-WRITE-DOMAIN-COND.
005960     MOVE    SCN-DOMAINS TO WS-EDIT-INPUT.
005970     PERFORM 9900-FORMAT-COUNT THRU 9900-EXIT.
005980     MOVE    WS-EDIT-OUTPUT TO WS-NUM-A.
005990     MOVE    SPACES TO DC-REPORT-LINE.
006000     STRING  "  • High-load domains (" DELIMITED BY SIZE
006010             WS-NUM-A                 DELIMITED BY SPACE
006020             ") >= threshold (" DELIMITED BY SIZE
006030             WS-OVL-DOMAINS    DELIMITED BY SIZE
006040             ")"                DELIMITED BY SIZE
006050             INTO DC-REPORT-LINE.
006060     WRITE   DC-REPORT-LINE.
006070 0454-EXIT.
006080     EXIT.
006090*
006100 0456-WRITE-ENERGY-COND.
006110     MOVE    SPACES TO DC-REPORT-LINE.
006120     STRING  "  • Average energy (" DELIMITED BY SIZE
006130             WS-AVG-TEXT           DELIMITED BY SIZE
006140             ") <= threshold (" DELIMITED BY SIZE
006150             WS-OVL-ENERGY     DELIMITED BY SIZE
006160             ")"                DELIMITED BY SIZE
006170             INTO DC-REPORT-LINE.
006180     WRITE   DC-REPORT-LINE.
006190 0456-EXIT.
006200     EXIT.
006210*
006220 0720-WRITE-RULES-SECTION.
006230     MOVE    "Active Rules:" TO DC-REPORT-LINE.
006240     WRITE   DC-REPORT-LINE.
006250     PERFORM 0725-WRITE-ONE-RULE THRU 0725-EXIT
006260             VARYING WS-RULE-IX FROM 1 BY 1
006270             UNTIL   WS-RULE-IX > WS-RULE-COUNT.
006280     MOVE    SPACES TO DC-REPORT-LINE.
006290     WRITE   DC-REPORT-LINE.
006300 0720-EXIT.
006310     EXIT.
006320*
006330 0725-WRITE-ONE-RULE.
006340     IF      WS-RULE-STATE (WS-RULE-IX) = WS-STATE
006350             MOVE SPACES TO DC-REPORT-LINE
006360             STRING "  " DELIMITED BY SIZE
006370                    "• " DELIMITED BY SIZE
006380                    WS-RULE-TEXT (WS-RULE-IX) DELIMITED BY SIZE
006390                    INTO DC-REPORT-LINE
006400             WRITE  DC-REPORT-LINE
006410     END-IF.
006420 0725-EXIT.
006430     EXIT.
006440*
006450 0730-WRITE-RECOVERY-SECTION.
006460     MOVE    SPACES TO DC-REPORT-LINE.
006470     STRING  "Recovery Status: " DELIMITED BY SIZE
006480             WS-RECOVERY-WORD     DELIMITED BY SIZE
006490             INTO DC-REPORT-LINE.
006500     WRITE   DC-REPORT-LINE.
006510     IF      WS-RECOVERY-READY
006520             MOVE "All recovery conditions met. Safe to return to"
006530                  TO DC-REPORT-LINE
006540             WRITE DC-REPORT-LINE
006550             MOVE "NORMAL mode." TO DC-REPORT-LINE
006560             WRITE DC-REPORT-LINE
006570     ELSE
006580             MOVE "Recovery not ready. Blocking conditions:" TO
006590                  DC-REPORT-LINE
006600             WRITE DC-REPORT-LINE
006610             PERFORM 0735-WRITE-ONE-BLOCK THRU 0735-EXIT
006620                     VARYING WS-BLK-IX FROM 1 BY 1
006630                     UNTIL   WS-BLK-IX > WS-BLOCK-COUNT
006640     END-IF.
006650 0730-EXIT.
006660     EXIT.
006670*
006680 0735-WRITE-ONE-BLOCK.
006690     MOVE    SPACES TO DC-REPORT-LINE.
006700     STRING  "  " DELIMITED BY SIZE
006710             "• " DELIMITED BY SIZE
006720             WS-BLOCK-ENTRY (WS-BLK-IX) DELIMITED BY SIZE
006730             INTO DC-REPORT-LINE.
006740     WRITE   DC-REPORT-LINE.
006750 0735-EXIT.
006760     EXIT.
006770*
006780 0770-WRITE-ERROR-REPORT.
006790     MOVE    SPACES TO DC-REPORT-LINE.
006800     STRING  "ERROR: Invalid energy score at position "
006810                 DELIMITED BY SIZE
006820             WS-FIELD-A DELIMITED BY SPACE
006830             INTO DC-REPORT-LINE.
006840     WRITE   DC-REPORT-LINE.
006850     MOVE    SPACES TO DC-REPORT-LINE.
006860     STRING  "Details: Value " DELIMITED BY SIZE
006870             WS-NUM-A         DELIMITED BY SPACE
006880             " is outside the allowed range" DELIMITED BY SIZE
006890             INTO DC-REPORT-LINE.
006900     WRITE   DC-REPORT-LINE.
006910     MOVE    "Expected: Integer between 1 and 5" TO DC-REPORT-LINE.
006920     WRITE   DC-REPORT-LINE.
006930 0770-EXIT.
006940     EXIT.
006950*
006960 1000-END-OF-JOB.
006970     IF      WS-REPORT-STATUS = "00"
006980             CLOSE REPORT-FILE
006990     END-IF.
007000     IF      WS-SCENARIO-STATUS = "00"
007010             CLOSE SCENARIO-FILE
007020     END-IF.
007030     IF      WS-DEBUG-ON
007040             DISPLAY PROG-NAME " FINISHED"
007050     END-IF.
007060 1000-EXIT.
007070     EXIT.
007080*
007090*    GENERAL PURPOSE 3-DIGIT LEFT-JUSTIFIED NUMBER EDIT.  INPUT
007100*    WS-EDIT-INPUT (0-999), OUTPUT WS-EDIT-OUTPUT, PADDED WITH
007110*    TRAILING SPACES SO "STRING ... DELIMITED BY SPACE" STOPS AT
007120*    THE RIGHT PLACE.  NO INTRINSIC FUNCTIONS USED.  SAME IDIOM
007130*    AS DC010 - KEPT A SEPARATE COPY HERE AS THESE TWO PROGRAMS
007140*    DO NOT CALL ONE ANOTHER.
007150*
007160 9900-FORMAT-COUNT.
007170     MOVE    SPACES TO WS-EDIT-OUTPUT.
007180     IF      WS-EDIT-INPUT < 10
007190             MOVE WS-DIGIT-CHARS (WS-EDIT-INPUT + 1:1)
007200                  TO WS-EDIT-OUTPUT (1:1)
007210     ELSE
007220     IF      WS-EDIT-INPUT < 100
007230             DIVIDE WS-EDIT-INPUT BY 10 GIVING WS-ED-TENS
007240                     REMAINDER WS-ED-UNITS
007250             MOVE WS-DIGIT-CHARS (WS-ED-TENS  + 1:1)
007260                  TO WS-EDIT-OUTPUT (1:1)
007270             MOVE WS-DIGIT-CHARS (WS-ED-UNITS + 1:1)
007280                  TO WS-EDIT-OUTPUT (2:1)
007290     ELSE
007300             DIVIDE WS-EDIT-INPUT BY 100 GIVING WS-ED-HUNDREDS
007310                     REMAINDER WS-ED-REM
007320             DIVIDE WS-ED-REM BY 10 GIVING WS-ED-TENS
007330                     REMAINDER WS-ED-UNITS
007340             MOVE WS-DIGIT-CHARS (WS-ED-HUNDREDS + 1:1)
007350                  TO WS-EDIT-OUTPUT (1:1)
007360             MOVE WS-DIGIT-CHARS (WS-ED-TENS      + 1:1)
007370                  TO WS-EDIT-OUTPUT (2:1)
007380             MOVE WS-DIGIT-CHARS (WS-ED-UNITS      + 1:1)
007390                  TO WS-EDIT-OUTPUT (3:1)
007400     END-IF END-IF.
007410 9900-EXIT.
007420     EXIT.
