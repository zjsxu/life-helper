000100*****************************************************************
000200*                                                               *
000300*   RECORD DEFINITION FOR DC PARAMETER (CONFIG) FILE            *
000400*        ONE 80 BYTE CARD IMAGE PER RECORD                      *
000500*        CARD TYPE CODE IN COL 1 SELECTS THE REDEFINE TO USE    *
000600*                                                               *
000700*****************************************************************
000800*  FILE SIZE 80 BYTES.  LINE SEQUENTIAL, KEYED BY CARD TYPE.
000900*
001000*  CARD TYPE 'T' - OVERLOAD/RECOVERY THRESHOLD CARD (ONE ONLY).
001100*  CARD TYPE 'R' - DOWNGRADE RULE CARD (ONE PER RULE, IN ORDER).
001200*  CARD TYPE 'A' - RECOVERY ADVICE CARD (ONE PER ADVICE LINE).
001300*
001400* 22/01/86 VBC - CREATED.
001500* 14/03/99 VBC - Y2K REVIEW - ALL DATE-BEARING FIELDS IN THIS
001600*                PACKAGE CHECKED, NONE HELD HERE. NO CHANGE.
001700* 09/11/25 VBC - 2.00 REBUILT FOR CARD-IMAGE CONFIG FILE, REPLACING
001800*                OLD DIRECT-ACCESS PARAMETER RECORD.
001900* 02/02/26 VBC - 2.01 WIDENED CFG-RULE-STATE TO X(10) TO TAKE
002000*                "OVERLOADED" IN FULL.
002100*
002200 01  DC-CONFIG-RECORD.
002300     03  CFG-CARD-TYPE           PIC X(01).
002400         88  CFG-IS-THRESHOLD-CARD      VALUE "T".
002500         88  CFG-IS-RULE-CARD           VALUE "R".
002600         88  CFG-IS-ADVICE-CARD         VALUE "A".
002700     03  CFG-CARD-DATA           PIC X(79).
002800*
002900*    THRESHOLD CARD - OVERLOAD AND RECOVERY LIMITS.
002950*    DEFAULT REFERENCE VALUES - DEADLINES 3/1, DOMAINS 3/2,
002960*    ENERGY 2/4 (OVERLOAD/RECOVERY) - SEE CARD PUNCHED AT SETUP.
003000*
003100 01  DC-CONFIG-THRESHOLD-CARD REDEFINES DC-CONFIG-RECORD.
003200     03  CFG-TH-CARD-TYPE        PIC X(01).
003300     03  CFG-OVL-DEADLINES       PIC 9(03).
003400     03  CFG-OVL-DOMAINS         PIC 9(03).
003500     03  CFG-OVL-ENERGY          PIC 9(01).
003600     03  CFG-REC-DEADLINES       PIC 9(03).
003700     03  CFG-REC-DOMAINS         PIC 9(03).
003800     03  CFG-REC-ENERGY          PIC 9(01).
003900     03  FILLER                  PIC X(65).
004000*
004100*    RULE CARD - ONE DOWNGRADE RULE TEXT FOR A GIVEN STATE.
004200*
004300 01  DC-CONFIG-RULE-CARD REDEFINES DC-CONFIG-RECORD.
004400     03  CFG-RU-CARD-TYPE        PIC X(01).
004500     03  CFG-RULE-STATE          PIC X(10).
004600     03  CFG-RULE-TEXT           PIC X(60).
004700     03  FILLER                  PIC X(09).
004800*
004900*    ADVICE CARD - ONE RECOVERY ADVICE LINE.
005000*
005100 01  DC-CONFIG-ADVICE-CARD REDEFINES DC-CONFIG-RECORD.
005200     03  CFG-AD-CARD-TYPE        PIC X(01).
005300     03  CFG-ADVICE-TEXT         PIC X(60).
005400     03  FILLER                  PIC X(19).
005500*
