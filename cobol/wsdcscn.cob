000100*****************************************************************
000200*                                                               *
000300*   RECORD DEFINITION FOR DC SCENARIO FILE                      *
000400*        ONE SCENARIO HEADER CARD FOLLOWED BY ITS TSK CARDS      *
000500*        CARD TYPE CODE IN COL 1 SELECTS THE REDEFINE TO USE    *
000600*                                                               *
000700*****************************************************************
000800*  FILE SIZE 132 BYTES.  LINE SEQUENTIAL, SEQUENCE = FILE ORDER.
000900*
001000*  CARD TYPE 'S' - SCENARIO HEADER CARD (ONE PER SCENARIO).
001100*  CARD TYPE 'T' - TASK CARD (SCN-TASK-COUNT OF THESE FOLLOW THE
001200*                  HEADER CARD, IN THE ORDER THEY ARE TO BE USED).
001300*
001400* 22/01/86 VBC - CREATED.
001500* 14/03/99 VBC - Y2K REVIEW - TSK-DEADLINE HELD AS CCYY-MM-DD
001600*                ALREADY, NO 2-DIGIT YEAR IN THIS FILE. NO CHANGE.
001700* 09/11/25 VBC - 2.00 REBUILT FOR CARD-IMAGE SCENARIO FILE.
001800* 11/11/25 VBC - 2.01 ADDED SCN-MAX-PARALLEL FOR COGNITIVE LOAD
001900*                CONSTRAINT CHECKING.
002000*
002100 01  DC-SCENARIO-RECORD.
002200     03  SCN-CARD-TYPE           PIC X(01).
002300         88  SCN-IS-SCENARIO-CARD       VALUE "S".
002400         88  SCN-IS-TASK-CARD           VALUE "T".
002500     03  SCN-CARD-DATA           PIC X(131).
002600*
002700*    SCENARIO HEADER CARD.
002800*
002900 01  DC-SCENARIO-HEADER-CARD REDEFINES DC-SCENARIO-RECORD.
003000     03  SCN-HDR-CARD-TYPE       PIC X(01).
003100     03  SCN-NAME                PIC X(30).
003200     03  SCN-DEADLINES           PIC 9(03).
003300     03  SCN-DOMAINS             PIC 9(03).
003400     03  SCN-ENERGY-1            PIC 9(01).
003500     03  SCN-ENERGY-2            PIC 9(01).
003600     03  SCN-ENERGY-3            PIC 9(01).
003700     03  SCN-TASK-COUNT          PIC 9(02).
003800     03  SCN-MAX-PARALLEL        PIC 9(02).
003900     03  SCN-EXP-STATE           PIC X(10).
004000     03  SCN-EXP-PLANNING        PIC X(07).
004100     03  SCN-EXP-EXECUTION       PIC X(07).
004200     03  SCN-EXP-MODE            PIC X(11).
004300     03  FILLER                  PIC X(53).
004400*
004500*    TASK CARD - ONE ATTACHED TASK.
004600*    TSK-DEADLINE HELD AS CCYY-MM-DD.  TSK-TYPE IS ONE OF
004650*    COURSEWORK/WORK/ADMIN OR SOME OTHER SHOP-LOCAL TYPE.
004700 01  DC-TASK-CARD REDEFINES DC-SCENARIO-RECORD.
004800     03  TSK-CARD-TYPE           PIC X(01).
004900     03  TSK-NAME                PIC X(30).
005000     03  TSK-DEADLINE            PIC X(10).
005100     03  TSK-TYPE                PIC X(10).
005200     03  FILLER                  PIC X(81).
005300*
